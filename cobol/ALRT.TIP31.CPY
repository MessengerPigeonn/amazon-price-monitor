000100*************************************************************
000200*                                                             *
000300*  COPY BOOK  =  ALRT.TIP31                                   *
000400*                                                             *
000500*  DESCRIPTION =  PRICE/DEAL MONITOR - ALERT RECORD            *
000600*                                                             *
000700*  ONE RECORD PER ALERT SENT BY DEAL-ALERT-SERVICE.  A SECOND *
000800*  RECORD IS NEVER WRITTEN FOR THE SAME ASIN/DEAL-ID/TYPE -    *
000900*  SEE 2000-CHECK-DUPLICATE-ALERT IN THE ALERT SERVICE, WHICH  *
001000*  READS THIS FILE KEYED ON THE DETAIL-RECORD-2 REDEFINES      *
001100*  BELOW BEFORE ANY RECORD IS WRITTEN.                         *
001200*                                                             *
001300*  AMENDMENT HISTORY                                          *
001400*                                                             *
001500*  DATE     BY    TICKET    DESCRIPTION                       *
001600*  -------- ----- --------- ------------------------------    *
001700*  03/14/93 RLH   PDM-0022  ORIGINAL COPY BOOK                 *
001800*  11/14/96 RLH   PDM-0098  ADDED ALERT-DEAL-ID (WAS ASIN/TYPE *
001900*                           ONLY - NOT ENOUGH TO DEDUP ACROSS  *
002000*                           MULTIPLE OPEN DEALS ON ONE ASIN)   *
002100*  08/19/98 SJT   PDM-0117  Y2K - ALERT-SENT-AT CARRIES A      *
002200*                           4-DIGIT YEAR                       *
002300*  01/05/99 SJT   PDM-0117  Y2K SIGN-OFF LOGGED                *
002400*  02/08/11 MBQ   PDM-0228  WIDENED ALERT-MESSAGE 80 -> 132    *
002500*                           (MARGIN-OPP MESSAGES TRUNCATING)   *
002600*  05/19/14 MBQ   PDM-0248  WIDENED ALERT-TYPE 12 -> 30 (CARRIES*
002700*                           DEAL TYPE PLUS "-DETECTED" SUFFIX) *
002800*                                                             *
002900*************************************************************
003000 01  ALRT-ALERT-REC.
003100     05  ALRT-RECORD-CDE                   PIC X(3).
003200         88  ALRT-RECORD-NOTICE                 VALUE 'NOT'.
003300     05  ALRT-SEQUENCE-NUMBER               PIC 9(3).
003400     05  ALRT-DETAIL-RECORD-1.
003500         10  ALERT-ID                       PIC 9(9).
003600         10  ALERT-ASIN                     PIC X(20).
003700         10  ALERT-DEAL-ID                  PIC 9(9).
003800         10  ALERT-TYPE                     PIC X(30).
003900             88  ALERT-TYPE-PRICE-DROP       VALUE 'PRICE-DROP-DETECTED'.
004000             88  ALERT-TYPE-CLEARANCE        VALUE 'CLEARANCE-DETECTED'.
004100             88  ALERT-TYPE-BELOW-AVERAGE    VALUE 'BELOW-AVERAGE-DETECTED'.
004200             88  ALERT-TYPE-ALL-TIME-LOW     VALUE 'ALL-TIME-LOW-DETECTED'.
004300             88  ALERT-TYPE-MARGIN-OPP       VALUE
004400                 'MARGIN-OPPORTUNITY-DETECTED'.
004500         10  ALERT-MESSAGE                  PIC X(132).
004600         10  ALERT-SENT-AT                  PIC X(19).
004700     05  ALRT-DETAIL-RECORD-2 REDEFINES ALRT-DETAIL-RECORD-1.
004800*        DEDUP-KEY VIEW USED BY 2000-CHECK-DUPLICATE-ALERT -    *
004900*        ASIN + DEAL-ID + TYPE IDENTIFY A PRIOR ALERT.          *
005000         10  ALRT-DEDUP-KEY.
005100             15  ALRT-DEDUP-ASIN            PIC X(20).
005200             15  ALRT-DEDUP-DEAL-ID         PIC 9(9).
005300             15  ALRT-DEDUP-TYPE            PIC X(30).
005400         10  FILLER                         PIC X(160).
