000100*************************************************************
000200*                                                             *
000300*  COPY BOOK  =  RCTL.R00412                                  *
000400*                                                             *
000500*  DESCRIPTION =  PRICE/DEAL MONITOR - RUN CONTROL TOTALS      *
000600*                                                             *
000700*  ONE TRAILER RECORD WRITTEN TO RUN-LOG AT END OF EACH BATCH  *
000800*  CYCLE BY PRICE-CHECK-ORCHESTRATOR (8500-WRITE-RUN-TOTALS)   *
000900*  AND BY PRICE-EXPORT-SERVICE (8500-WRITE-EXPORT-SUMMARY).    *
001000*  RUN-TOTALS-TYPE-CDE TELLS WHICH PROGRAM WROTE THE RECORD.   *
001100*                                                             *
001200*  AMENDMENT HISTORY                                          *
001300*                                                             *
001400*  DATE     BY    TICKET    DESCRIPTION                       *
001500*  -------- ----- --------- ------------------------------    *
001600*  09/02/94 KDW   PDM-0055  ORIGINAL COPY BOOK (ORCHESTRATOR   *
001700*                           TOTALS ONLY)                      *
001800*  11/14/96 RLH   PDM-0098  ADDED RT-ALERTS-SENT-CT            *
001900*  08/19/98 SJT   PDM-0117  Y2K - RT-RUN-DTE CARRIES A 4-DIGIT *
002000*                           YEAR, ADDED DETAIL-RECORD-2 VIEW   *
002100*  01/05/99 SJT   PDM-0117  Y2K SIGN-OFF LOGGED                *
002200*  06/30/01 KDW   PDM-0140  ADDED EXPORT-SERVICE SUMMARY       *
002300*                           COUNTERS, RUN-TOTALS-TYPE-CDE      *
002400*                                                             *
002500*************************************************************
002600 01  RCTL-RUN-TOTALS-REC.
002700     05  RCTL-RECORD-CDE                   PIC X(3).
002800     05  RUN-TOTALS-TYPE-CDE                PIC X(4).
002900         88  RUN-TOTALS-CHECK-CYCLE             VALUE 'CHEK'.
003000         88  RUN-TOTALS-EXPORT-CYCLE            VALUE 'EXPT'.
003100     05  RCTL-SEQUENCE-NUMBER               PIC 9(3).
003200     05  RCTL-DETAIL-RECORD-1.
003300         10  RT-RUN-DTE                     PIC X(19).
003400         10  RT-PRODUCTS-CHECKED-CT          PIC 9(7)       COMP-3.
003500         10  RT-DEALS-FOUND-CT               PIC 9(7)       COMP-3.
003600         10  RT-DEALS-EXPIRED-CT             PIC 9(7)       COMP-3.
003700         10  RT-ALERTS-SENT-CT               PIC 9(7)       COMP-3.
003800         10  RT-PRODUCTS-EXPORTED-CT         PIC 9(7)       COMP-3.
003900         10  RT-RECORDS-REJECTED-CT          PIC 9(7)       COMP-3.
004000         10  FILLER                         PIC X(13).
004100     05  RCTL-DETAIL-RECORD-2 REDEFINES RCTL-DETAIL-RECORD-1.
004200*        DATE/TIME BREAKOUT VIEW OF RT-RUN-DTE, SAME SHAPE AS   *
004300*        THE OTHER PDM COPY BOOKS' DETAIL-RECORD-2 DATE VIEWS.  *
004400         10  RT-RUN-YYYY-DTE.
004500             15  RT-RUN-CC-DTE              PIC 9(2).
004600             15  RT-RUN-YY-DTE              PIC 9(2).
004700         10  RT-RUN-MM-DTE                  PIC 9(2).
004800         10  RT-RUN-DD-DTE                  PIC 9(2).
004900         10  RT-RUN-HH-TME                  PIC 9(2).
005000         10  RT-RUN-MN-TME                  PIC 9(2).
005100         10  RT-RUN-SS-TME                  PIC 9(2).
005200         10  FILLER                         PIC X(42).
