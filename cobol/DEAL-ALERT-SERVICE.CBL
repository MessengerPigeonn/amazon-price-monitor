000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     DEAL-ALERT-SERVICE.
000300 AUTHOR.         KDW.
000400 INSTALLATION.   DST - RETAIL OPERATIONS SYSTEMS.
000500 DATE-WRITTEN.   06/19/95.
000600 DATE-COMPILED.  06/19/95.
000700 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*************************************************************
000900*                                                             *
001000*  PROGRAM  =  DEAL-ALERT-SERVICE                             *
001100*                                                             *
001200*  DESCRIPTION =  CALLED ONCE PER DEAL SIGNAL BY               *
001300*  PRICE-CHECK-ORCHESTRATOR.  BUILDS THE ALERT TYPE CODE,      *
001400*  CHECKS ALERT-FILE FOR A PRIOR ALERT ON THE SAME ASIN/DEAL/  *
001500*  TYPE (THE DEDUP RULE), AND IF NONE IS ON FILE, COMPOSES THE *
001600*  ALERT MESSAGE AND APPENDS A NEW ALERT-FILE RECORD.          *
001700*                                                             *
001800*  ALERT-FILE IS OPENED ON THE FIRST CALL OF A RUN AND LEFT    *
001900*  OPEN FOR THE LIFE OF THE RUN UNIT - NO "LAST CALL" SIGNAL   *
002000*  IS AVAILABLE TO A CALLED SUBPROGRAM, SO THE CALLING PROGRAM *
002100*  MUST STOP RUN (NOT CANCEL THIS PROGRAM) TO FLUSH IT.  SAME  *
002200*  CONVENTION AS THE ORCHESTRATOR'S OWN PRICE-HISTORY PRIMING  *
002300*  PASS - READ THE WHOLE FILE ONCE TO BUILD THE DEDUP TABLE,   *
002400*  CLOSE, THEN RE-OPEN EXTEND FOR THIS RUN'S NEW ALERTS.       *
002500*                                                             *
002600*  AMENDMENT HISTORY                                          *
002700*                                                             *
002800*  DATE     BY    TICKET    DESCRIPTION                       *
002900*  -------- ----- --------- ------------------------------    *
003000*  06/19/95 KDW   PDM-0072  ORIGINAL PROGRAM                   *
003100*  08/19/98 SJT   PDM-0117  Y2K - ALERT-SENT-AT AND THE DEDUP  *
003200*                           KEY CARRY NO DATE ARITHMETIC, NO   *
003300*                           CHANGE REQUIRED                    *
003400*  01/05/99 SJT   PDM-0117  Y2K SIGN-OFF LOGGED                *
003500*  11/14/96 RLH   PDM-0098  ADDED MARGIN-OPPORTUNITY TO THE     *
003600*                           ALERT TYPE TABLE IN 1000           *
003700*  09/11/08 MBQ   PDM-0205  ALERT-TYPE WIDENED 12 -> 30, WAS    *
003800*                           TRUNCATING MARGIN-OPPORTUNITY-     *
003900*                           DETECTED                           *
004000*  02/17/16 MBQ   PDM-0261  DEDUP TABLE WIDENED 1000 -> 5000    *
004100*                           ENTRIES FOR THE LARGER WATCHLIST    *
004200*                                                             *
004300*************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.    IBM-370.
004700 OBJECT-COMPUTER.    IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS WS-ALPHA-CLASS      IS "A" THRU "Z"
005100     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT ALERT-FILE ASSIGN TO ALERTFIL.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  ALERT-FILE
005800     LABEL RECORDS ARE STANDARD.
005900 COPY ALRT.TIP31.
006000 WORKING-STORAGE SECTION.
006100 01  WS-FIRST-CALL-SWITCH               PIC X(1)       VALUE 'Y'.
006200     88  WS-IS-FIRST-CALL                   VALUE 'Y'.
006300 01  WS-ALERT-EOF-SWITCH                PIC X(1)       VALUE 'N'.
006400     88  WS-ALERT-EOF                       VALUE 'Y'.
006500 01  WS-DUPLICATE-SWITCH                PIC X(1)       VALUE 'N'.
006600     88  WS-IS-DUPLICATE                    VALUE 'Y'.
006650 01  WS-ALERT-TYPE-FOUND-SWITCH          PIC X(1)       VALUE 'N'.
006660     88  WS-ALERT-TYPE-WAS-FOUND            VALUE 'Y'.
006700 01  WS-DEDUP-COUNT                      PIC 9(5)       COMP
006800                                        VALUE ZERO.
006900 01  WS-DEDUP-TBL.
007000     05  WS-DEDUP-ENTRY OCCURS 5000 TIMES
007100                     INDEXED BY WS-DEDUP-IDX.
007200         10  WS-DEDUP-ASIN              PIC X(20).
007300         10  WS-DEDUP-DEAL-ID           PIC 9(9).
007400         10  WS-DEDUP-TYPE              PIC X(30).
007500 01  WS-NEXT-ALERT-ID                   PIC 9(9)       COMP
007600                                        VALUE ZERO.
007700 01  WS-ALERT-TYPE-TBL.
007800     05  WS-ALERT-TYPE-ENTRY OCCURS 5 TIMES.
007900         10  WS-ALERT-TYPE-DEAL-CDE     PIC X(20).
008000         10  WS-ALERT-TYPE-FULL         PIC X(30).
008050 01  WS-ALERT-TYPE-TBL-RAW REDEFINES WS-ALERT-TYPE-TBL.
008060*        RAW-TEXT VIEW OF THE TABLE, USED ONLY WHEN A DUMP OF   *
008070*        THE ALERT-TYPE TABLE IS NEEDED FOR PROBLEM RESEARCH.  *
008080     05  FILLER                         PIC X(250).
008100 01  WS-ALERT-TYPE-SUBSCRIPT            PIC 9(1)       COMP.
008200 01  WS-MESSAGE-WORK-AREA.
008400     05  WS-MSG-PRICE-ED                PIC Z(5)9.99.
008500     05  WS-MSG-REF-ED                   PIC Z(5)9.99.
008600     05  WS-MSG-PCT-ED                   PIC Z(2)9.9.
008700     05  WS-MSG-PROFIT-ED                PIC Z(5)9.99.
008800     05  WS-MSG-ROI-ED                   PIC Z(2)9.9.
008850 01  WS-MSG-POSITION                     PIC 9(3)       COMP.
008900 LINKAGE SECTION.
009000 01  LK-ASIN                            PIC X(20).
009100 COPY SGNL.TIP18.
009200 01  LK-SIGNAL-SEQ-NBR                  PIC 9(1)       COMP.
009300 01  LK-STAMP-TEXT                      PIC X(19).
009310 01  LK-STAMP-TEXT-VIEW REDEFINES LK-STAMP-TEXT.
009320*        DATE/TIME BREAKDOWN VIEW - NOT USED TODAY, CARRIED SO   *
009330*        A FUTURE DEDUP-WINDOW RULE CAN GET AT THE PARTS WITHOUT *
009340*        RE-DECLARING THE LINKAGE PARAMETER.                     *
009350     05  LK-STAMP-CC                    PIC X(2).
009360     05  LK-STAMP-YY                    PIC X(2).
009370     05  FILLER                         PIC X(1).
009380     05  LK-STAMP-MM                    PIC X(2).
009390     05  FILLER                         PIC X(1).
009400     05  LK-STAMP-DD                    PIC X(2).
009410     05  FILLER                         PIC X(1).
009420     05  LK-STAMP-HH                    PIC X(2).
009430     05  FILLER                         PIC X(1).
009440     05  LK-STAMP-MN                    PIC X(2).
009450     05  FILLER                         PIC X(1).
009460     05  LK-STAMP-SS                    PIC X(2).
009500 01  LK-ALERTS-SENT-CT                  PIC 9(7)       COMP-3.
009510 PROCEDURE DIVISION USING
009600     LK-ASIN
009700     SGNL-SIGNAL-AREA
009800     LK-SIGNAL-SEQ-NBR
009900     LK-STAMP-TEXT
010000     LK-ALERTS-SENT-CT.
010100*************************************************************
010200*  0000-MAIN-PROCESS                                          *
010300*************************************************************
010400 0000-MAIN-PROCESS.
010500     IF WS-IS-FIRST-CALL
010600         PERFORM 0100-OPEN-AND-PRIME-DEDUP
010700         MOVE 'N' TO WS-FIRST-CALL-SWITCH
010800     END-IF
010900     MOVE 'N' TO WS-DUPLICATE-SWITCH
011000     PERFORM 1000-BUILD-ALERT-TYPE
011100     PERFORM 2000-CHECK-DUPLICATE-ALERT
011200     IF NOT WS-IS-DUPLICATE
011300         PERFORM 3000-FORMAT-ALERT-MESSAGE
011400         PERFORM 4000-WRITE-ALERT-RECORD
011500         ADD 1 TO LK-ALERTS-SENT-CT
011600     END-IF
011700     GOBACK.
011800*************************************************************
011900*  0100-OPEN-AND-PRIME-DEDUP - READ ALERT-FILE ONCE TO LOAD    *
012000*  THE IN-MEMORY DEDUP TABLE, THEN RE-OPEN FOR EXTEND.         *
012100*************************************************************
012200 0100-OPEN-AND-PRIME-DEDUP.
012300     OPEN INPUT ALERT-FILE
012400     READ ALERT-FILE
012500         AT END SET WS-ALERT-EOF TO TRUE
012600     END-READ
012700     PERFORM 0150-STORE-DEDUP-ENTRY
012800         THRU 0150-EXIT
012900         UNTIL WS-ALERT-EOF
013000     CLOSE ALERT-FILE
013100     OPEN EXTEND ALERT-FILE.
013200 0150-STORE-DEDUP-ENTRY.
013300     ADD 1 TO WS-DEDUP-COUNT
013400     MOVE ALRT-DEDUP-ASIN TO WS-DEDUP-ASIN (WS-DEDUP-COUNT)
013500     MOVE ALRT-DEDUP-DEAL-ID TO WS-DEDUP-DEAL-ID (WS-DEDUP-COUNT)
013600     MOVE ALRT-DEDUP-TYPE TO WS-DEDUP-TYPE (WS-DEDUP-COUNT)
013700     READ ALERT-FILE
013800         AT END SET WS-ALERT-EOF TO TRUE
013900     END-READ.
014000 0150-EXIT.
014100     EXIT.
014200*************************************************************
014300*  1000-BUILD-ALERT-TYPE - DEAL TYPE CODE + "-DETECTED" SUFFIX.*
014400*************************************************************
014500 1000-BUILD-ALERT-TYPE.
014600     MOVE 'PRICE-DROP'                    TO WS-ALERT-TYPE-DEAL-CDE (1)
014700     MOVE 'PRICE-DROP-DETECTED'           TO WS-ALERT-TYPE-FULL (1)
014800     MOVE 'CLEARANCE'                     TO WS-ALERT-TYPE-DEAL-CDE (2)
014900     MOVE 'CLEARANCE-DETECTED'            TO WS-ALERT-TYPE-FULL (2)
015000     MOVE 'BELOW-AVERAGE'                 TO WS-ALERT-TYPE-DEAL-CDE (3)
015100     MOVE 'BELOW-AVERAGE-DETECTED'        TO WS-ALERT-TYPE-FULL (3)
015200     MOVE 'ALL-TIME-LOW'                  TO WS-ALERT-TYPE-DEAL-CDE (4)
015300     MOVE 'ALL-TIME-LOW-DETECTED'         TO WS-ALERT-TYPE-FULL (4)
015400     MOVE 'MARGIN-OPPORTUNITY'            TO WS-ALERT-TYPE-DEAL-CDE (5)
015500     MOVE 'MARGIN-OPPORTUNITY-DETECTED'   TO WS-ALERT-TYPE-FULL (5)
015550     MOVE 'N' TO WS-ALERT-TYPE-FOUND-SWITCH
015600     PERFORM 1050-MATCH-ONE-ALERT-TYPE
015620         THRU 1050-EXIT
015640         VARYING WS-ALERT-TYPE-SUBSCRIPT FROM 1 BY 1
015700         UNTIL WS-ALERT-TYPE-SUBSCRIPT > 5
015750             OR WS-ALERT-TYPE-WAS-FOUND.
017300 1000-EXIT.
017400     EXIT.
017450*************************************************************
017460*  1050-MATCH-ONE-ALERT-TYPE - TEST ONE TABLE SLOT AGAINST     *
017470*  THE SIGNAL'S DEAL-TYPE CODE.                                *
017480*************************************************************
017490 1050-MATCH-ONE-ALERT-TYPE.
017500     IF WS-ALERT-TYPE-DEAL-CDE (WS-ALERT-TYPE-SUBSCRIPT)
017510             EQUAL SGNL-TYPE-CDE (LK-SIGNAL-SEQ-NBR)
017520         MOVE WS-ALERT-TYPE-FULL (WS-ALERT-TYPE-SUBSCRIPT)
017530             TO ALERT-TYPE
017540         SET WS-ALERT-TYPE-WAS-FOUND TO TRUE
017550     END-IF.
017560 1050-EXIT.
017570     EXIT.
017580*************************************************************
017600*  2000-CHECK-DUPLICATE-ALERT - SAME ASIN/DEAL-ID/TYPE ALREADY *
017700*  ON FILE FROM AN EARLIER RUN OR AN EARLIER SIGNAL THIS RUN.  *
017800*************************************************************
017900 2000-CHECK-DUPLICATE-ALERT.
018000     IF WS-DEDUP-COUNT > ZERO
018100         PERFORM 2050-MATCH-ONE-DEDUP-ENTRY
018110             THRU 2050-EXIT
018120             VARYING WS-DEDUP-IDX FROM 1 BY 1
018200             UNTIL WS-DEDUP-IDX > WS-DEDUP-COUNT
018210                 OR WS-IS-DUPLICATE
018900     END-IF.
019200 2000-EXIT.
019300     EXIT.
019310*************************************************************
019320*  2050-MATCH-ONE-DEDUP-ENTRY - TEST ONE TABLE SLOT FOR THE    *
019330*  SAME ASIN/DEAL-ID/TYPE.                                     *
019340*************************************************************
019350 2050-MATCH-ONE-DEDUP-ENTRY.
019360     IF WS-DEDUP-ASIN (WS-DEDUP-IDX) EQUAL LK-ASIN
019370         AND WS-DEDUP-DEAL-ID (WS-DEDUP-IDX) EQUAL
019380             SGNL-DEAL-ID (LK-SIGNAL-SEQ-NBR)
019390         AND WS-DEDUP-TYPE (WS-DEDUP-IDX) EQUAL ALERT-TYPE
019400         SET WS-IS-DUPLICATE TO TRUE
019410     END-IF.
019420 2050-EXIT.
019430     EXIT.
019440*************************************************************
019500*  3000-FORMAT-ALERT-MESSAGE - EACH SEGMENT IS INCLUDED ONLY   *
019600*  WHEN ITS VALUE IS PRESENT, SEGMENTS JOINED BY " | ".        *
019700*************************************************************
019800 3000-FORMAT-ALERT-MESSAGE.
019900     MOVE SPACES TO ALERT-MESSAGE
020000     MOVE 1 TO WS-MSG-POSITION
020100     STRING SGNL-TYPE-CDE (LK-SIGNAL-SEQ-NBR) DELIMITED BY SPACE
020150         ' for ' DELIMITED BY SIZE
020200         LK-ASIN DELIMITED BY SPACE
020250         INTO ALERT-MESSAGE WITH POINTER WS-MSG-POSITION
020300     IF SGNL-TRIGGER-PRICE (LK-SIGNAL-SEQ-NBR) > ZERO
020350         MOVE SGNL-TRIGGER-PRICE (LK-SIGNAL-SEQ-NBR) TO WS-MSG-PRICE-ED
020400         STRING ' | Price: $' DELIMITED BY SIZE
020450             WS-MSG-PRICE-ED DELIMITED BY SIZE
020500             INTO ALERT-MESSAGE WITH POINTER WS-MSG-POSITION
020550     END-IF
020600     IF SGNL-REF-PRICE (LK-SIGNAL-SEQ-NBR) > ZERO
020650         MOVE SGNL-REF-PRICE (LK-SIGNAL-SEQ-NBR) TO WS-MSG-REF-ED
020700         STRING ' | Reference: $' DELIMITED BY SIZE
020750             WS-MSG-REF-ED DELIMITED BY SIZE
020800             INTO ALERT-MESSAGE WITH POINTER WS-MSG-POSITION
020850     END-IF
020900     IF SGNL-DROP-PCT (LK-SIGNAL-SEQ-NBR) > ZERO
020950         MOVE SGNL-DROP-PCT (LK-SIGNAL-SEQ-NBR) TO WS-MSG-PCT-ED
021000         STRING ' | Drop: ' DELIMITED BY SIZE
021050             WS-MSG-PCT-ED DELIMITED BY SIZE
021100             '%' DELIMITED BY SIZE
021150             INTO ALERT-MESSAGE WITH POINTER WS-MSG-POSITION
021200     END-IF
021250     IF SGNL-EST-PROFIT (LK-SIGNAL-SEQ-NBR) > ZERO
021300         MOVE SGNL-EST-PROFIT (LK-SIGNAL-SEQ-NBR) TO WS-MSG-PROFIT-ED
021350         STRING ' | Est. Profit: $' DELIMITED BY SIZE
021400             WS-MSG-PROFIT-ED DELIMITED BY SIZE
021450             INTO ALERT-MESSAGE WITH POINTER WS-MSG-POSITION
021500     END-IF
021550     IF SGNL-EST-ROI (LK-SIGNAL-SEQ-NBR) > ZERO
021600         MOVE SGNL-EST-ROI (LK-SIGNAL-SEQ-NBR) TO WS-MSG-ROI-ED
021650         STRING ' | ROI: ' DELIMITED BY SIZE
021700             WS-MSG-ROI-ED DELIMITED BY SIZE
021750             '%' DELIMITED BY SIZE
021800             INTO ALERT-MESSAGE WITH POINTER WS-MSG-POSITION
021850     END-IF.
022300*************************************************************
022400*  4000-WRITE-ALERT-RECORD - APPEND THE ALERT, RECORD ITS KEY  *
022500*  IN THE DEDUP TABLE SO A LATER SIGNAL THIS SAME RUN CANNOT   *
022600*  RE-FIRE THE IDENTICAL ALERT.                                *
022700*************************************************************
022800 4000-WRITE-ALERT-RECORD.
022900     SET ALRT-RECORD-NOTICE TO TRUE
023000     MOVE 1 TO ALRT-SEQUENCE-NUMBER
023100     ADD 1 TO WS-NEXT-ALERT-ID
023200     MOVE WS-NEXT-ALERT-ID TO ALERT-ID
023300     MOVE LK-ASIN TO ALERT-ASIN
023400     MOVE SGNL-DEAL-ID (LK-SIGNAL-SEQ-NBR) TO ALERT-DEAL-ID
023500     MOVE LK-STAMP-TEXT TO ALERT-SENT-AT
023600     WRITE ALRT-ALERT-REC
023700     ADD 1 TO WS-DEDUP-COUNT
023800     MOVE LK-ASIN TO WS-DEDUP-ASIN (WS-DEDUP-COUNT)
023900     MOVE SGNL-DEAL-ID (LK-SIGNAL-SEQ-NBR)
024000         TO WS-DEDUP-DEAL-ID (WS-DEDUP-COUNT)
024100     MOVE ALERT-TYPE TO WS-DEDUP-TYPE (WS-DEDUP-COUNT).
