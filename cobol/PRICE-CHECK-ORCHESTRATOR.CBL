000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PRICE-CHECK-ORCHESTRATOR.
000300 AUTHOR.         RLH.
000400 INSTALLATION.   DST - RETAIL OPERATIONS SYSTEMS.
000500 DATE-WRITTEN.   03/14/93.
000600 DATE-COMPILED.  03/14/93.
000700 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*************************************************************
000900*                                                             *
001000*  PROGRAM  =  PRICE-CHECK-ORCHESTRATOR                       *
001100*                                                             *
001200*  DESCRIPTION =  MAIN BATCH DRIVER FOR THE PRICE/DEAL MONITOR.*
001300*  READS ONE CURRENT-CYCLE OBSERVATION PER MONITORED PRODUCT,  *
001400*  UPSERTS THE PRODUCT MASTER, APPENDS A PRICE-HISTORY RECORD, *
001500*  CALLS PRICE-DEAL-ANALYZER TO RUN THE FIVE DEAL-DETECTION    *
001600*  RULES, REPLACES THE PRODUCT'S ACTIVE DEALS WHEN NEW SIGNALS *
001700*  ARE FOUND, AND CALLS DEAL-ALERT-SERVICE FOR EACH NEW SIGNAL.*
001800*  ACCUMULATES RUN CONTROL TOTALS, WRITTEN TO RUN-LOG AT THE   *
001900*  END OF THE CYCLE.                                           *
002000*                                                             *
002100*  AMENDMENT HISTORY                                          *
002200*                                                             *
002300*  DATE     BY    TICKET    DESCRIPTION                       *
002400*  -------- ----- --------- ------------------------------    *
002500*  03/14/93 RLH   PDM-0022  ORIGINAL PROGRAM - PRICE-DROP AND  *
002600*                           CLEARANCE RULES ONLY               *
002700*  06/19/95 KDW   PDM-0072  ADDED BELOW-AVERAGE, ALL-TIME-LOW  *
002800*                           RULES VIA THE ANALYZER CALL        *
002900*  11/14/96 RLH   PDM-0098  ADDED MARGIN-OPPORTUNITY RULE,     *
003000*                           DEAL LIFECYCLE (DEACTIVATE-THEN-   *
003100*                           WRITE) IN 2500-REPLACE-ACTIVE-DEALS*
003200*  08/19/98 SJT   PDM-0117  Y2K - 1150-GET-SYSTEM-DATE-TIME NOW*
003300*                           WINDOWS THE 2-DIGIT ACCEPT YEAR TO *
003400*                           A 4-DIGIT CENTURY/YEAR BEFORE IT IS*
003500*                           STAMPED ON PR-CHECKED-AT/DETECTED- *
003600*                           AT - PREVIOUSLY TRUNCATED TO 2 DGTS*
003700*  01/05/99 SJT   PDM-0117  Y2K SIGN-OFF LOGGED - REVIEWED     *
003800*                           AGAINST 01/01/00 AND 02/29/00 TEST *
003900*                           DATES, NO FURTHER CHANGE REQUIRED  *
004000*  06/30/01 KDW   PDM-0140  SPLIT THE RULE ENGINE OUT INTO THE *
004100*                           CALLED SUBPROGRAM PRICE-DEAL-ANLYZR*
004200*                           (WAS IN-LINE HERE, 900+ LINES)     *
004300*  09/11/08 MBQ   PDM-0205  DEAL-FILE RE-KEYED INDEXED BY ASIN/*
004400*                           TYPE (WAS A SEQUENTIAL REWRITE     *
004500*                           PASS, TOO SLOW ABOVE 40K PRODUCTS) *
004600*  02/17/16 MBQ   PDM-0261  PRODUCT-MASTER RE-KEYED INDEXED BY *
004700*                           ASIN FOR THE UPSERT (WAS SEQUENTIAL*
004800*                           MATCH/MERGE AGAINST A SORTED INPUT)*
004850*  05/04/16 MBQ   PDM-0261  ADDED 1200-LOAD-CONFIG-PARAMETERS - *
004860*                           CLEARANCE KEYWORDS WERE NEVER BEING *
004870*                           LOADED, ANALYZER SAW AN EMPTY TABLE *
004910*  11/12/18 TRK   PDM-0289  DEAL-FILE RE-KEYED BACK TO SEQUENTIAL*
004920*                           (WAS INDEXED BY ASIN/TYPE PER PDM-  *
004930*                           0205) - SPEC AUDIT FOUND THE INDEXED*
004940*                           KEY WAS COLLAPSING A RECURRING DEAL *
004950*                           TYPE ONTO ITS OLD DEAL-ID, SILENTLY *
004960*                           DROPPING THE ALERT ON THE NEXT      *
004970*                           DETECTION.  2500 IS NOW A SEQUENTIAL*
004980*                           DEACTIVATE/APPEND PASS; 2550 ALWAYS *
004990*                           ASSIGNS A FRESH ID AND NEVER REWRITES*
004995*                                                             *
005000*************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.    IBM-370.
005400 OBJECT-COMPUTER.    IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS WS-NUMERIC-CLASS   IS "0" THRU "9"
005800     CLASS WS-ALPHABETIC-CLASS IS "A" THRU "Z"
005900     UPSI-0 ON STATUS IS WS-RERUN-SWITCH
006000     UPSI-1 ON STATUS IS WS-EXPORT-AFTER-RUN-SWITCH.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT PRODUCT-MASTER      ASSIGN TO PRODMSTR
006400            ORGANIZATION IS INDEXED
006500            ACCESS MODE IS DYNAMIC
006600            RECORD KEY IS PRDM-PROD-ASIN.
006700     SELECT PRICE-OBSERVATIONS  ASSIGN TO PRICEOBS.
006800     SELECT PRICE-HISTORY       ASSIGN TO PRICEHST.
006900     SELECT DEAL-FILE           ASSIGN TO DEALFILE.
007300     SELECT RUN-LOG             ASSIGN TO RUNLOG.
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  PRODUCT-MASTER
007700     LABEL RECORDS ARE STANDARD.
007800 COPY PRDM.TIP09.
007900 FD  PRICE-OBSERVATIONS
008000     LABEL RECORDS ARE STANDARD.
008100 01  OBSV-OBSERVATION-REC.
008200     05  OBSV-ASIN                      PIC X(20).
008300     05  OBSV-TITLE                     PIC X(60).
008400     05  OBSV-BRAND                     PIC X(30).
008500     05  OBSV-CATEGORY                  PIC X(30).
008600     05  OBSV-CURRENT-PRICE             PIC S9(7)V99.
008700     05  OBSV-LIST-PRICE                PIC S9(7)V99.
008800     05  OBSV-BUY-BOX-PRICE             PIC S9(7)V99.
008900     05  OBSV-SAVINGS-PCT               PIC S9(3)V9.
009000     05  OBSV-SALES-RANK                PIC 9(9).
009100     05  OBSV-AVG-30D                   PIC S9(7)V99.
009200     05  OBSV-AVG-90D                   PIC S9(7)V99.
009300     05  OBSV-AVG-180D                  PIC S9(7)V99.
009400     05  OBSV-ALL-TIME-LOW              PIC S9(7)V99.
009500     05  OBSV-ALL-TIME-HIGH             PIC S9(7)V99.
009600     05  OBSV-SOURCE                    PIC X(12).
009700     05  FILLER                         PIC X(08).
009800 FD  PRICE-HISTORY
009900     LABEL RECORDS ARE STANDARD.
010000 COPY PRCH.TIP14.
010100 FD  DEAL-FILE
010200     LABEL RECORDS ARE STANDARD.
010300 COPY DEAL.TIP22.
010400 FD  RUN-LOG
010500     LABEL RECORDS ARE STANDARD
010600     RECORDING MODE IS F.
010700 01  RNLG-LOG-LINE-REC.
010800     05  RNLG-LOG-TEXT                  PIC X(132).
010900     05  FILLER                         PIC X(01).
011000 WORKING-STORAGE SECTION.
011010*************************************************************
011020*  WS-LATEST-PRICE-TBL - BUILT ONCE AT START OF RUN FROM A    *
011030*  PRIMING PASS OVER PRICE-HISTORY (INPUT MODE) SO THE "LAST  *
011040*  PRICE ON FILE" FOR AN ASIN IS AVAILABLE BEFORE PRICE-      *
011050*  HISTORY IS REOPENED EXTEND FOR THIS CYCLE'S APPENDS.  SIZED*
011060*  TO THE SHOP'S WATCHLIST CEILING.                           *
011070*************************************************************
011080 01  WS-LATEST-PRICE-COUNT              PIC 9(4)       COMP
011090                                        VALUE ZERO.
011095 01  WS-LATEST-PRICE-TBL.
011096     05  WS-LATEST-PRICE-ENTRY OCCURS 2000 TIMES
011097                     INDEXED BY WS-LATEST-PRICE-IDX.
011098         10  WS-LATEST-ASIN             PIC X(20).
011099         10  WS-LATEST-PRICE-VALUE      PIC S9(7)V99.
011100 01  WS-SWITCHES.
011200     05  WS-OBSV-EOF-SWITCH             PIC X(1)       VALUE 'N'.
011300         88  WS-OBSV-EOF                    VALUE 'Y'.
011400     05  WS-PRODUCT-FOUND-SWITCH        PIC X(1)       VALUE 'N'.
011500         88  WS-PRODUCT-WAS-FOUND           VALUE 'Y'.
011600     05  WS-PREV-PRICE-FOUND-SWITCH     PIC X(1)       VALUE 'N'.
011700         88  WS-PREV-PRICE-WAS-FOUND        VALUE 'Y'.
011710     05  WS-LATEST-MATCH-FOUND-SWITCH   PIC X(1)       VALUE 'N'.
011720         88  WS-LATEST-MATCH-WAS-FOUND      VALUE 'Y'.
011730     05  WS-DEAL-SCAN-EOF-SWITCH        PIC X(1)       VALUE 'N'.
011740         88  WS-DEAL-SCAN-EOF               VALUE 'Y'.
011800 01  WS-COUNTERS.
011900     05  WS-PRODUCTS-CHECKED-CT         PIC 9(7)       COMP-3
012000                                        VALUE ZERO.
012100     05  WS-DEALS-FOUND-CT              PIC 9(7)       COMP-3
012200                                        VALUE ZERO.
012300     05  WS-DEALS-EXPIRED-CT            PIC 9(7)       COMP-3
012400                                        VALUE ZERO.
012500     05  WS-ALERTS-SENT-CT              PIC 9(7)       COMP-3
012600                                        VALUE ZERO.
012650     05  WS-SIGNAL-SEQ-NBR              PIC 9(1)       COMP
012660                                        VALUE ZERO.
012700     05  WS-NEXT-PR-ID                  PIC 9(9)       COMP
012800                                        VALUE ZERO.
012810     05  WS-NEXT-PROD-ID                PIC 9(9)       COMP
012820                                        VALUE ZERO.
012900     05  WS-NEXT-DEAL-ID                PIC 9(9)       COMP
013000                                        VALUE ZERO.
013100     05  WS-TYPE-SUBSCRIPT              PIC 9(1)       COMP.
013200 01  WS-PREVIOUS-PRICE-AREA.
013300     05  WS-PREVIOUS-PRICE              PIC S9(7)V99   VALUE ZERO.
013400 01  WS-CURRENT-STAMP-AREA.
013500     05  WS-RAW-DATE-6                  PIC 9(6).
013600     05  WS-RAW-TIME-8                  PIC 9(8).
013700     05  WS-STAMP-TEXT.
013800         10  WS-STAMP-YYYY.
013900             15  WS-STAMP-CC            PIC 9(2).
014000             15  WS-STAMP-YY            PIC 9(2).
014100         10  FILLER                     PIC X(1)       VALUE '-'.
014200         10  WS-STAMP-MM                PIC 9(2).
014300         10  FILLER                     PIC X(1)       VALUE '-'.
014400         10  WS-STAMP-DD                PIC 9(2).
014500         10  FILLER                     PIC X(1)       VALUE '-'.
014600         10  WS-STAMP-HH                PIC 9(2).
014700         10  FILLER                     PIC X(1)       VALUE '.'.
014800         10  WS-STAMP-MN                PIC 9(2).
014900         10  FILLER                     PIC X(1)       VALUE '.'.
015000         10  WS-STAMP-SS                PIC 9(2).
015500 01  WS-RUN-LOG-LINE.
015600     05  WS-LOG-TEXT                    PIC X(132).
015610 01  WS-EDITED-COUNTERS.
015620     05  WS-PRODUCTS-CHECKED-ED         PIC ZZZZZZ9.
015630     05  WS-DEALS-FOUND-ED              PIC ZZZZZZ9.
015700 COPY CFGP.TIP07.
015800 COPY SGNL.TIP18.
015900 COPY RCTL.R00412.
016000 PROCEDURE DIVISION.
016100*************************************************************
016200*  0000-MAIN-PROCESS - TOP LEVEL CONTROL.                     *
016300*************************************************************
016400 0000-MAIN-PROCESS.
016500     PERFORM 1000-OPEN-FILES
016550     PERFORM 1050-LOAD-LATEST-PRICES
016560     PERFORM 1060-OPEN-PRICE-HISTORY-EXTEND
016650     PERFORM 1200-LOAD-CONFIG-PARAMETERS
016700     PERFORM 1150-GET-SYSTEM-DATE-TIME
016800     PERFORM 2000-PROCESS-OBSERVATIONS
016900         THRU 2000-EXIT
017000         UNTIL WS-OBSV-EOF
017100     PERFORM 8000-CLOSE-FILES
017200     PERFORM 8500-WRITE-RUN-TOTALS
017300     STOP RUN.
017400*************************************************************
017500*  1000-OPEN-FILES                                           *
017600*************************************************************
017700 1000-OPEN-FILES.
017800     OPEN I-O    PRODUCT-MASTER
017900     OPEN INPUT  PRICE-OBSERVATIONS
018200     OPEN OUTPUT RUN-LOG
018300     READ PRICE-OBSERVATIONS
019000         AT END SET WS-OBSV-EOF TO TRUE
019100     END-READ.
019150*************************************************************
019160*  1050-LOAD-LATEST-PRICES - PRIMING PASS.  PRICE-HISTORY IS  *
019170*  READ ONCE, OLDEST TO NEWEST; THE LAST RECORD SEEN FOR AN    *
019180*  ASIN OVERLAYS ANY EARLIER ENTRY, SO THE TABLE ENDS UP       *
019190*  HOLDING THE LATEST PRICE ON FILE PER ASIN.                  *
019200*************************************************************
019210 1050-LOAD-LATEST-PRICES.
019220     OPEN INPUT PRICE-HISTORY
019230     READ PRICE-HISTORY
019240         AT END GO TO 1050-EXIT
019250     END-READ
019260     PERFORM 1055-STORE-LATEST-PRICE THRU 1055-EXIT
019270     GO TO 1050-LOAD-LATEST-PRICES.
019280 1050-EXIT.
019290     CLOSE PRICE-HISTORY.
019300*************************************************************
019302*  1055-STORE-LATEST-PRICE - LINEAR SEARCH/UPSERT INTO THE    *
019304*  TABLE VIA 1058 BELOW; NO MATCH MEANS A NEW ASIN IS ADDED    *
019306*  AT THE NEXT FREE SLOT.                                      *
019308*************************************************************
019340 1055-STORE-LATEST-PRICE.
019342     MOVE 'N' TO WS-LATEST-MATCH-FOUND-SWITCH
019344     PERFORM 1058-SEARCH-ONE-ENTRY
019346         THRU 1058-EXIT
019348         VARYING WS-LATEST-PRICE-IDX FROM 1 BY 1
019350         UNTIL WS-LATEST-PRICE-IDX > WS-LATEST-PRICE-COUNT
019352             OR WS-LATEST-MATCH-WAS-FOUND
019354     IF WS-LATEST-MATCH-WAS-FOUND
019356         SET WS-LATEST-PRICE-IDX DOWN BY 1
019358         MOVE PR-CURRENT-PRICE
019360             TO WS-LATEST-PRICE-VALUE (WS-LATEST-PRICE-IDX)
019362     ELSE
019364         ADD 1 TO WS-LATEST-PRICE-COUNT
019366         MOVE PR-ASIN TO WS-LATEST-ASIN (WS-LATEST-PRICE-COUNT)
019368         MOVE PR-CURRENT-PRICE
019370             TO WS-LATEST-PRICE-VALUE (WS-LATEST-PRICE-COUNT)
019372     END-IF
019374     PERFORM 1056-READ-NEXT-HISTORY-RECORD.
019376 1055-EXIT.
019378     EXIT.
019380*************************************************************
019382*  1058-SEARCH-ONE-ENTRY - TEST ONE TABLE SLOT FOR A MATCHING *
019384*  ASIN.                                                      *
019386*************************************************************
019388 1058-SEARCH-ONE-ENTRY.
019390     IF WS-LATEST-ASIN (WS-LATEST-PRICE-IDX) EQUAL PR-ASIN
019392         SET WS-LATEST-MATCH-WAS-FOUND TO TRUE
019394     END-IF.
019396 1058-EXIT.
019398     EXIT.
019510 1056-READ-NEXT-HISTORY-RECORD.
019520     READ PRICE-HISTORY
019530         AT END GO TO 1050-EXIT
019540     END-READ.
019550*************************************************************
019560*  1060-OPEN-PRICE-HISTORY-EXTEND - RE-OPEN FOR THIS CYCLE'S  *
019570*  APPENDS, AFTER THE PRIMING PASS HAS CLOSED IT.              *
019580*************************************************************
019590 1060-OPEN-PRICE-HISTORY-EXTEND.
019600     OPEN EXTEND PRICE-HISTORY.
020210*************************************************************
020220*  1200-LOAD-CONFIG-PARAMETERS - THE CLEARANCE KEYWORD TABLE   *
020230*  HAS NO PER-OCCURRENCE VALUE CLAUSE (A VALUE ON AN OCCURS    *
020240*  ELEMENT SETS EVERY OCCURRENCE THE SAME) SO THE FOUR         *
020250*  KEYWORDS ARE LOADED HERE, THE SAME WAY 1100 LOADS THE DEAL  *
020260*  TYPE LIST.  THE RATE THRESHOLDS ALREADY CARRY THEIR OWN      *
020270*  VALUE CLAUSES IN CFGP.TIP07 AND NEED NO RUN-TIME MOVE.       *
020280*************************************************************
020290 1200-LOAD-CONFIG-PARAMETERS.
020300     MOVE 'CLEARANCE'     TO CFGP-CLEARANCE-KEYWORD (1)
020310     MOVE 'CLOSEOUT'      TO CFGP-CLEARANCE-KEYWORD (2)
020320     MOVE 'LIQUIDATION'   TO CFGP-CLEARANCE-KEYWORD (3)
020330     MOVE 'DISCONTINUED'  TO CFGP-CLEARANCE-KEYWORD (4).
020340*************************************************************
020400*  1150-GET-SYSTEM-DATE-TIME - Y2K WINDOWING OF THE ACCEPT    *
020500*  FROM DATE 2-DIGIT YEAR INTO A 4-DIGIT CENTURY/YEAR STAMP.   *
020600*************************************************************
020700 1150-GET-SYSTEM-DATE-TIME.
020800     ACCEPT WS-RAW-DATE-6 FROM DATE
020900     ACCEPT WS-RAW-TIME-8 FROM TIME
021000     IF WS-RAW-DATE-6 (1:2) < '50'
021100         MOVE '20'              TO WS-STAMP-CC
021200     ELSE
021300         MOVE '19'              TO WS-STAMP-CC
021400     END-IF
021500     MOVE WS-RAW-DATE-6 (1:2)   TO WS-STAMP-YY
021600     MOVE WS-RAW-DATE-6 (3:2)   TO WS-STAMP-MM
021700     MOVE WS-RAW-DATE-6 (5:2)   TO WS-STAMP-DD
021800     MOVE WS-RAW-TIME-8 (1:2)   TO WS-STAMP-HH
021900     MOVE WS-RAW-TIME-8 (3:2)   TO WS-STAMP-MN
022000     MOVE WS-RAW-TIME-8 (5:2)   TO WS-STAMP-SS.
022100*************************************************************
022200*  2000-PROCESS-OBSERVATIONS - ONE PASS PER INPUT OBSERVATION.*
022300*************************************************************
022400 2000-PROCESS-OBSERVATIONS.
022500     ADD 1 TO WS-PRODUCTS-CHECKED-CT
022600     PERFORM 2100-UPSERT-PRODUCT-MASTER
022700     PERFORM 2200-LOOKUP-PREVIOUS-PRICE
022800     IF OBSV-CURRENT-PRICE > ZERO
022900         PERFORM 2300-WRITE-PRICE-RECORD
023000     END-IF
023100     PERFORM 2400-CALL-PRICE-ANALYZER
023200     IF SGNL-SIGNAL-COUNT > ZERO
023300         PERFORM 2500-REPLACE-ACTIVE-DEALS
023400         PERFORM 2600-CALL-ALERT-SERVICE
023500     END-IF
023600     READ PRICE-OBSERVATIONS
023700         AT END SET WS-OBSV-EOF TO TRUE
023800     END-READ.
023900 2000-EXIT.
024000     EXIT.
024100*************************************************************
024200*  2100-UPSERT-PRODUCT-MASTER - PRODUCT LIFECYCLE RULE:       *
024300*  ABSENT INCOMING FIELDS NEVER OVERWRITE A STORED VALUE.     *
024400*************************************************************
024500 2100-UPSERT-PRODUCT-MASTER.
024600     MOVE 'N' TO WS-PRODUCT-FOUND-SWITCH
024700     MOVE OBSV-ASIN TO PRDM-PROD-ASIN
024800     READ PRODUCT-MASTER
024900         INVALID KEY
025000             CONTINUE
025100         NOT INVALID KEY
025200             SET WS-PRODUCT-WAS-FOUND TO TRUE
025300     END-READ
025400     IF NOT WS-PRODUCT-WAS-FOUND
025500         ADD 1 TO WS-NEXT-PROD-ID
025600         MOVE WS-NEXT-PROD-ID TO PRDM-PROD-ID
025700         MOVE OBSV-ASIN TO PRDM-PROD-ASIN
025800         MOVE OBSV-SOURCE TO PRDM-PROD-SOURCE
025900         SET PRDM-PROD-ACTIVE-YES TO TRUE
026000     END-IF
026100     IF OBSV-TITLE NOT EQUAL SPACES
026200         MOVE OBSV-TITLE TO PRDM-PROD-TITLE
026300     END-IF
026400     IF OBSV-BRAND NOT EQUAL SPACES
026500         MOVE OBSV-BRAND TO PRDM-PROD-BRAND
026600     END-IF
026700     IF OBSV-CATEGORY NOT EQUAL SPACES
026800         MOVE OBSV-CATEGORY TO PRDM-PROD-CATEGORY
026900     END-IF
027000     MOVE WS-STAMP-CC TO PRDM-LAST-MAINT-CC-DTE
027100     MOVE WS-STAMP-YY TO PRDM-LAST-MAINT-YY-DTE
027200     MOVE WS-STAMP-MM TO PRDM-LAST-MAINT-MM-DTE
027300     MOVE WS-STAMP-DD TO PRDM-LAST-MAINT-DD-DTE
027400     IF WS-PRODUCT-WAS-FOUND
027500         REWRITE PRDM-PRODUCT-MASTER-REC
027600     ELSE
027700         WRITE PRDM-PRODUCT-MASTER-REC
027800     END-IF.
027900*************************************************************
028000*  2200-LOOKUP-PREVIOUS-PRICE - CAPTURES THE PRICE ON FILE    *
028100*  BEFORE THIS CYCLE'S OBSERVATION IS WRITTEN, SO THE PRICE-  *
028200*  DROP RULE COMPARES AGAINST THE PRIOR CYCLE, NOT AGAINST    *
028300*  THE RECORD THIS CYCLE IS ABOUT TO APPEND.  SEE THE DESIGN  *
028400*  NOTES - THE SOURCE SYSTEM FETCHES "LATEST" AFTER WRITING   *
028500*  AND SO COMPARES A PRICE TO ITSELF; THIS IS THE INTENDED    *
028600*  BEHAVIOUR, NOT A DEFECT TO REPRODUCE.                      *
028700*************************************************************
028800 2200-LOOKUP-PREVIOUS-PRICE.
028900     MOVE 'N' TO WS-PREV-PRICE-FOUND-SWITCH
029000     MOVE ZERO TO WS-PREVIOUS-PRICE
029100     PERFORM 2250-SEARCH-ONE-ENTRY
029110         THRU 2250-EXIT
029120         VARYING WS-LATEST-PRICE-IDX FROM 1 BY 1
029130         UNTIL WS-LATEST-PRICE-IDX > WS-LATEST-PRICE-COUNT
029140             OR WS-PREV-PRICE-WAS-FOUND
029150     IF WS-PREV-PRICE-WAS-FOUND
029160         SET WS-LATEST-PRICE-IDX DOWN BY 1
029180         MOVE WS-LATEST-PRICE-VALUE (WS-LATEST-PRICE-IDX)
029200             TO WS-PREVIOUS-PRICE
029220     END-IF.
029280 2200-EXIT.
029300     EXIT.
029320*************************************************************
029330*  2250-SEARCH-ONE-ENTRY - TEST ONE TABLE SLOT FOR A MATCHING *
029340*  ASIN.                                                      *
029350*************************************************************
029360 2250-SEARCH-ONE-ENTRY.
029370     IF WS-LATEST-ASIN (WS-LATEST-PRICE-IDX) EQUAL OBSV-ASIN
029380         SET WS-PREV-PRICE-WAS-FOUND TO TRUE
029390     END-IF.
029420 2250-EXIT.
029430     EXIT.
029440*************************************************************
029500*  2300-WRITE-PRICE-RECORD - APPEND PRICE-HISTORY.            *
029600*************************************************************
029700 2300-WRITE-PRICE-RECORD.
029800     ADD 1 TO WS-NEXT-PR-ID
029900     MOVE WS-NEXT-PR-ID          TO PR-ID
030000     MOVE OBSV-ASIN               TO PR-ASIN
030100     MOVE WS-STAMP-TEXT           TO PR-CHECKED-AT
030200     MOVE OBSV-CURRENT-PRICE      TO PR-CURRENT-PRICE
030300     MOVE OBSV-LIST-PRICE         TO PR-LIST-PRICE
030400     MOVE OBSV-BUY-BOX-PRICE      TO PR-BUY-BOX-PRICE
030500     MOVE OBSV-SAVINGS-PCT        TO PR-SAVINGS-PCT
030600     MOVE OBSV-SALES-RANK         TO PR-SALES-RANK
030700     MOVE OBSV-AVG-30D            TO PR-AVG-30D
030800     MOVE OBSV-AVG-90D            TO PR-AVG-90D
030900     MOVE OBSV-AVG-180D           TO PR-AVG-180D
031000     MOVE OBSV-ALL-TIME-LOW       TO PR-ALL-TIME-LOW
031100     MOVE OBSV-ALL-TIME-HIGH      TO PR-ALL-TIME-HIGH
031200     MOVE OBSV-SOURCE             TO PR-SOURCE
031300     WRITE PRCH-PRICE-RECORD-REC.
031400*************************************************************
031500*  2400-CALL-PRICE-ANALYZER - RUN THE FIVE DEAL-DETECTION     *
031600*  RULES AND THE PROFIT/ROI/MARGIN ESTIMATOR.                 *
031700*************************************************************
031800 2400-CALL-PRICE-ANALYZER.
031900     MOVE ZERO TO SGNL-SIGNAL-COUNT
032000     CALL 'PRICE-DEAL-ANALYZER' USING
032100         CFGP-PARAMETER-REC
032200         OBSV-OBSERVATION-REC
032300         WS-PREVIOUS-PRICE
032400         PRDM-PRODUCT-MASTER-REC
032500         SGNL-SIGNAL-AREA
032600         CFGP-PROFIT-ESTIMATE-REC
032700     END-CALL
032800     ADD SGNL-SIGNAL-COUNT TO WS-DEALS-FOUND-CT.
032900*************************************************************
033000*  2500-REPLACE-ACTIVE-DEALS - DEAL LIFECYCLE RULE:           *
033100*  DEACTIVATE EVERY PREVIOUSLY ACTIVE DEAL ON THIS ASIN BEFORE*
033200*  WRITING THE NEWLY DETECTED ONES.  DEAL-FILE IS SEQUENTIAL  *
033300*  (PDM-0289) SO THIS IS TWO SEPARATE OPEN/CLOSE PASSES - A   *
033400*  DEACTIVATE SCAN, THEN AN APPEND - NOT ONE KEYED UPDATE.    *
033450*************************************************************
033500 2500-REPLACE-ACTIVE-DEALS.
033600     PERFORM 2510-DEACTIVATE-ASIN-DEALS
033700     PERFORM 2540-APPEND-NEW-DEALS.
033750*************************************************************
033800*  2510-DEACTIVATE-ASIN-DEALS - FULL SEQUENTIAL SCAN OF       *
033850*  DEAL-FILE; ANY ROW STILL ACTIVE FOR THIS ASIN, REGARDLESS  *
033900*  OF DEAL TYPE, IS CLOSED OUT BEFORE THE NEW SIGNALS ARE     *
033950*  WRITTEN.  OPENS I-O FOR THE REWRITE, CLOSES BEFORE 2540    *
034000*  REOPENS THE FILE EXTEND.                                   *
034050*************************************************************
034100 2510-DEACTIVATE-ASIN-DEALS.
034150     OPEN I-O DEAL-FILE
034200     MOVE 'N' TO WS-DEAL-SCAN-EOF-SWITCH
034250     PERFORM 2515-READ-NEXT-DEAL-RECORD
034300     PERFORM 2520-SCAN-ONE-DEAL-RECORD
034350         THRU 2520-EXIT
034400         UNTIL WS-DEAL-SCAN-EOF
034450     CLOSE DEAL-FILE.
034500 2515-READ-NEXT-DEAL-RECORD.
034550     READ DEAL-FILE
034600         AT END SET WS-DEAL-SCAN-EOF TO TRUE
034650     END-READ.
034700*************************************************************
034750*  2520-SCAN-ONE-DEAL-RECORD - TEST ONE DEAL-FILE ROW; CLOSE   *
034800*  OUT ANY TYPE STILL ACTIVE FOR THIS ASIN, THEN READ ON.      *
034850*************************************************************
034900 2520-SCAN-ONE-DEAL-RECORD.
034950     IF DEAL-ASIN EQUAL OBSV-ASIN
035000         AND DEAL-IS-ACTIVE
035050         SET DEAL-IS-INACTIVE TO TRUE
035100         MOVE WS-STAMP-TEXT TO DEAL-DETECTED-AT
035150         REWRITE DEAL-DEAL-REC
035200         ADD 1 TO WS-DEALS-EXPIRED-CT
035250     END-IF
035300     PERFORM 2515-READ-NEXT-DEAL-RECORD.
035350 2520-EXIT.
035400     EXIT.
035450*************************************************************
035500*  2540-APPEND-NEW-DEALS - ONE OPEN-EXTEND PASS, ONE WRITE PER *
035550*  SIGNAL RETURNED BY THE ANALYZER.                            *
035600*************************************************************
035650 2540-APPEND-NEW-DEALS.
035700     OPEN EXTEND DEAL-FILE
035750     PERFORM 2550-WRITE-NEW-DEALS
035800         VARYING SGNL-SIGNAL-IDX FROM 1 BY 1
035850         UNTIL SGNL-SIGNAL-IDX > SGNL-SIGNAL-COUNT
035900     CLOSE DEAL-FILE.
035950*************************************************************
036000*  2550-WRITE-NEW-DEALS - ONE PASS PER SIGNAL; ALWAYS A FRESH  *
036050*  DEAL-ID AND AN UNCONDITIONAL WRITE (PDM-0289 - 2510 ABOVE   *
036100*  HAS ALREADY CLOSED OUT ANYTHING THIS ASIN HAD ACTIVE, SO A  *
036150*  RECURRING DEAL TYPE NO LONGER REUSES ITS OLD DEAL-ID).      *
036200*************************************************************
036250 2550-WRITE-NEW-DEALS.
036300     ADD 1 TO WS-NEXT-DEAL-ID
036350     MOVE WS-NEXT-DEAL-ID TO DEAL-ID
036400     MOVE WS-NEXT-DEAL-ID TO SGNL-DEAL-ID (SGNL-SIGNAL-IDX)
036450     MOVE OBSV-ASIN TO DEAL-ASIN
036500     MOVE SGNL-TYPE-CDE (SGNL-SIGNAL-IDX) TO DEAL-TYPE-CDE
036550     PERFORM 2560-FILL-DEAL-FROM-SIGNAL
036600     SET DEAL-IS-ACTIVE TO TRUE
036650     MOVE WS-STAMP-TEXT TO DEAL-DETECTED-AT
036700     WRITE DEAL-DEAL-REC.
036750*************************************************************
036800*  2560-FILL-DEAL-FROM-SIGNAL                                 *
036850*************************************************************
036900 2560-FILL-DEAL-FROM-SIGNAL.
036950     MOVE SGNL-TRIGGER-PRICE (SGNL-SIGNAL-IDX) TO DEAL-TRIGGER-PRICE
037000     MOVE SGNL-REF-PRICE (SGNL-SIGNAL-IDX)     TO DEAL-REF-PRICE
037050     MOVE SGNL-DROP-PCT (SGNL-SIGNAL-IDX)      TO DEAL-DROP-PCT
037100     MOVE SGNL-EST-PROFIT (SGNL-SIGNAL-IDX)    TO DEAL-EST-PROFIT
037150     MOVE SGNL-EST-ROI (SGNL-SIGNAL-IDX)       TO DEAL-EST-ROI.
037200*************************************************************
037250*  2600-CALL-ALERT-SERVICE - ONE CALL PER SIGNAL FOUND.       *
037300*************************************************************
037350 2600-CALL-ALERT-SERVICE.
037400     PERFORM 2650-CALL-ALERT-FOR-SIGNAL
037450         VARYING SGNL-SIGNAL-IDX FROM 1 BY 1
037500         UNTIL SGNL-SIGNAL-IDX > SGNL-SIGNAL-COUNT.
037550 2650-CALL-ALERT-FOR-SIGNAL.
037600     SET WS-SIGNAL-SEQ-NBR TO SGNL-SIGNAL-IDX
037650     CALL 'DEAL-ALERT-SERVICE' USING
037700         OBSV-ASIN
037750         SGNL-SIGNAL-AREA
037800         WS-SIGNAL-SEQ-NBR
037850         WS-STAMP-TEXT
037900         WS-ALERTS-SENT-CT
037950     END-CALL.
038000*************************************************************
038050*  8000-CLOSE-FILES                                          *
038100*************************************************************
038150 8000-CLOSE-FILES.
038200     CLOSE PRODUCT-MASTER
038250     CLOSE PRICE-OBSERVATIONS
038300     CLOSE PRICE-HISTORY.
038350*************************************************************
038400*  8500-WRITE-RUN-TOTALS - CONTROL TOTALS TO RUN-LOG AND      *
038450*  CLOSE.                                                     *
038500*************************************************************
038550 8500-WRITE-RUN-TOTALS.
038600     SET RUN-TOTALS-CHECK-CYCLE TO TRUE
038650     MOVE WS-STAMP-TEXT TO RT-RUN-DTE
038700     MOVE WS-PRODUCTS-CHECKED-CT TO RT-PRODUCTS-CHECKED-CT
038750     MOVE WS-DEALS-FOUND-CT      TO RT-DEALS-FOUND-CT
038800     MOVE WS-DEALS-EXPIRED-CT    TO RT-DEALS-EXPIRED-CT
038850     MOVE WS-ALERTS-SENT-CT      TO RT-ALERTS-SENT-CT
038900     MOVE WS-PRODUCTS-CHECKED-CT TO WS-PRODUCTS-CHECKED-ED
038950     MOVE WS-DEALS-FOUND-CT      TO WS-DEALS-FOUND-ED
039000     STRING 'CHECKED ' DELIMITED BY SIZE
039050             WS-PRODUCTS-CHECKED-ED DELIMITED BY SIZE
039100             ' PRODUCTS, ' DELIMITED BY SIZE
039150             WS-DEALS-FOUND-ED DELIMITED BY SIZE
039200             ' DEALS FOUND' DELIMITED BY SIZE
039250         INTO WS-LOG-TEXT
039300     END-STRING
039350     MOVE WS-LOG-TEXT TO RNLG-LOG-TEXT
039400     WRITE RNLG-LOG-LINE-REC
039450     CLOSE RUN-LOG.
