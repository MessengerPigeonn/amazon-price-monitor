000100*************************************************************
000200*                                                             *
000300*  COPY BOOK  =  DEAL.TIP22                                   *
000400*                                                             *
000500*  DESCRIPTION =  PRICE/DEAL MONITOR - DEAL RECORD             *
000600*                                                             *
000700*  SEQUENTIAL, FIXED-LENGTH.  ONE RECORD IS APPENDED BY        *
000800*  PRICE-CHECK-ORCHESTRATOR EVERY TIME PRICE-DEAL-ANALYZER     *
000900*  DETECTS A SIGNAL - DEAL-ID IS NEVER REUSED.  A DEAL IS      *
001000*  CLOSED OUT BY REWRITING ITS OWN ROW WITH DEAL-ACTIVE-FLAG   *
001100*  DROPPED TO 'N' (AND DEAL-DETECTED-AT RESTAMPED); RECORDS    *
001150*  ARE NEVER DELETED, SO THE FILE IS A FULL HISTORY OF EVERY   *
001160*  DEAL EVER RAISED FOR EVERY ASIN.                            *
001200*  AMENDMENT HISTORY                                          *
001300*                                                             *
001400*  DATE     BY    TICKET    DESCRIPTION                       *
001500*  -------- ----- --------- ------------------------------    *
001600*  03/14/93 RLH   PDM-0022  ORIGINAL COPY BOOK (PRICE-DROP AND *
001700*                           CLEARANCE DEALS ONLY)              *
001800*  06/19/95 KDW   PDM-0072  ADDED BELOW-AVERAGE AND ALL-TIME-  *
001900*                           LOW DEAL TYPES                     *
002000*  11/14/96 RLH   PDM-0098  ADDED MARGIN-OPPORTUNITY DEAL TYPE *
002100*                           AND EST-PROFIT / EST-ROI FIELDS    *
002200*  08/19/98 SJT   PDM-0117  Y2K - DEAL-DETECTED-AT CARRIES A   *
002300*                           4-DIGIT YEAR, ADDED DETAIL-RECORD-2*
002400*  01/05/99 SJT   PDM-0117  Y2K SIGN-OFF LOGGED                *
002500*  02/08/11 MBQ   PDM-0228  ADDED DEAL-ACTIVE-FLAG (WAS DELETE-*
002600*                           AND-REWRITE, TOO MANY BROKEN KEYS) *
002700*  05/19/14 MBQ   PDM-0248  WIDENED DEAL-TYPE-CDE 12 -> 20      *
002800*                           (MARGIN-OPPORTUNITY TRUNCATING)    *
002810*  11/12/18 TRK   PDM-0289  DROPPED THE "ONE ROW PER ASIN/TYPE, *
002820*                           UPSERTED IN PLACE" DESCRIPTION -    *
002830*                           THAT WAS THE INDEXED SUBSTITUTION   *
002840*                           FROM PDM-0205, NEVER SANCTIONED FOR *
002850*                           THIS FILE AND NOW BACKED OUT; SEE   *
002860*                           THE ORCHESTRATOR'S CHANGE LOG       *
002900*                                                             *
003000*************************************************************
003100 01  DEAL-DEAL-REC.
003200     05  DEAL-RECORD-CDE                   PIC X(3).
003300         88  DEAL-RECORD-ACTIVE                 VALUE 'ACT'.
003400         88  DEAL-RECORD-INACTIVE               VALUE 'INA'.
003500     05  DEAL-SEQUENCE-NUMBER               PIC 9(3).
003600     05  DEAL-DETAIL-RECORD-1.
003700         10  DEAL-ID                        PIC 9(9).
003750*        DEAL-FILE IS SEQUENTIAL - ASIN AND TYPE BELOW ARE      *
003760*        ORDINARY RECORD CONTENT, NOT A FILE KEY.  FINDING A     *
003770*        PRODUCT'S DEALS MEANS SCANNING THE WHOLE FILE (SEE THE  *
003780*        ORCHESTRATOR'S 2510 AND THE EXPORT SERVICE'S 1070).     *
003800         10  DEAL-ASIN-TYPE.
003810             15  DEAL-ASIN                  PIC X(20).
003820             15  DEAL-TYPE-CDE               PIC X(20).
004000                 88  DEAL-TYPE-PRICE-DROP         VALUE 'PRICE-DROP'.
004100                 88  DEAL-TYPE-CLEARANCE          VALUE 'CLEARANCE'.
004200                 88  DEAL-TYPE-BELOW-AVERAGE      VALUE 'BELOW-AVERAGE'.
004300                 88  DEAL-TYPE-ALL-TIME-LOW       VALUE 'ALL-TIME-LOW'.
004400                 88  DEAL-TYPE-MARGIN-OPP         VALUE 'MARGIN-OPPORTUNITY'.
004500         10  DEAL-TRIGGER-PRICE             PIC S9(7)V99.
004600         10  DEAL-REF-PRICE                 PIC S9(7)V99.
004700         10  DEAL-DROP-PCT                  PIC S9(3)V9.
004800         10  DEAL-EST-PROFIT                PIC S9(7)V99.
004900         10  DEAL-EST-ROI                   PIC S9(3)V9.
005000         10  DEAL-ACTIVE-FLAG               PIC X(1).
005100             88  DEAL-IS-ACTIVE                 VALUE 'Y'.
005200             88  DEAL-IS-INACTIVE               VALUE 'N'.
005300         10  DEAL-DETECTED-AT               PIC X(19).
005400         10  FILLER                         PIC X(06).
005500     05  DEAL-DETAIL-RECORD-2 REDEFINES DEAL-DETAIL-RECORD-1.
005600*        MARGIN-OPPORTUNITY VIEW - DEAL-TRIGGER-PRICE AND      *
005700*        DEAL-REF-PRICE CARRY SALE-PRICE AND COST RESPECTIVELY *
005800*        WHEN DEAL-TYPE-MARGIN-OPP, DEAL-DROP-PCT CARRIES THE  *
005900*        MARGIN PCT INSTEAD OF A PRICE-DROP PCT.               *
006000         10  FILLER                         PIC X(49).
006100         10  DEAL-MARGIN-SALE-PRICE         PIC S9(7)V99.
006200         10  DEAL-MARGIN-COST               PIC S9(7)V99.
006300         10  DEAL-MARGIN-PCT                PIC S9(3)V9.
006400         10  FILLER                         PIC X(39).
