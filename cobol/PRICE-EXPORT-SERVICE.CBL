000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PRICE-EXPORT-SERVICE.
000300 AUTHOR.         KDW.
000400 INSTALLATION.   DST - RETAIL OPERATIONS SYSTEMS.
000500 DATE-WRITTEN.   06/30/01.
000600 DATE-COMPILED.  06/30/01.
000700 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*************************************************************
000900*                                                             *
001000*  PROGRAM  =  PRICE-EXPORT-SERVICE                            *
001100*                                                             *
001200*  DESCRIPTION =  EXTRACT/REPORT BATCH FOR THE PRICE/DEAL      *
001300*  MONITOR.  RUN ON DEMAND (UPSI-1 RERUN SWITCH) OR AFTER THE   *
001400*  CHECK CYCLE.  READS EVERY ROW ON THE PRODUCT MASTER AND     *
001500*  WRITES ONE DELIMITED EXPORT-CSV ROW PER PRODUCT CARRYING ITS*
001600*  LATEST PRICE-HISTORY OBSERVATION AND ITS CURRENTLY ACTIVE    *
001700*  DEALS.  ALSO CALLS PRICE-HISTORY-STATS PER PRODUCT AND LOGS *
001800*  A ONE-LINE MIN/MAX/AVG DIAGNOSTIC TO RUN-LOG - THIS IS A     *
001900*  SEPARATE RUN-LOG TRAILER FROM THE CHECK CYCLE'S, TAGGED BY   *
002000*  RUN-TOTALS-TYPE-CDE SO THE TWO NEVER GET CONFUSED DOWNSTREAM.*
002100*                                                             *
002200*  AMENDMENT HISTORY                                          *
002300*                                                             *
002400*  DATE     BY    TICKET    DESCRIPTION                       *
002500*  -------- ----- --------- ------------------------------    *
002600*  06/30/01 KDW   PDM-0140  ORIGINAL PROGRAM                   *
002700*  07/14/03 RLH   PDM-0155  ADDED PR-SOURCE TO THE CSV, NO NEW *
002800*                           COLUMN - FOLDED INTO THE LABEL     *
002900*                           COLUMN PER THE CATALOG TEAM'S ASK   *
003000*  05/02/09 MBQ   PDM-0214  ADDED SALES-RANK COLUMN             *
003100*  09/11/08 MBQ   PDM-0205  ACTIVE-DEALS COLUMN NOW READS THE   *
003200*                           INDEXED DEAL-FILE DIRECTLY INSTEAD  *
003300*                           OF THE OLD SORTED DEAL EXTRACT      *
003400*  02/17/16 MBQ   PDM-0261  WATCHLIST CEILING RAISED TO 2000    *
003500*                           PRODUCTS ON WS-LATEST-PRICE-TBL     *
003600*  05/19/17 MBQ   PDM-0274  2400-CALL-PRICE-STATS RE-SCANS      *
003700*                           PRICE-HISTORY FROM THE TOP FOR EACH *
003800*                           PRODUCT - KNOWN TO BE SLOW ABOVE A   *
003900*                           FEW THOUSAND PRODUCTS, NO BUDGET TO *
004000*                           REWORK THIS CYCLE. SEE PDM-0274.    *
004010*  11/12/18 TRK   PDM-0289  DEAL-FILE RE-KEYED BACK TO SEQUENTIAL*
004020*                           (WAS INDEXED PER PDM-0205) - SEE    *
004030*                           THE ORCHESTRATOR'S SAME-DATE ENTRY. *
004040*                           ACTIVE-DEALS COLUMN NOW COMES FROM A*
004050*                           PRIMING-PASS TABLE (1070), NOT A    *
004060*                           PER-TYPE KEYED READ                 *
004100*                                                             *
004200*************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.    IBM-370.
004600 OBJECT-COMPUTER.    IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS WS-NUMERIC-CLASS   IS "0" THRU "9"
005000     UPSI-0 ON STATUS IS WS-RERUN-SWITCH
005100     UPSI-1 ON STATUS IS WS-STATS-DIAGNOSTIC-SWITCH.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT PRODUCT-MASTER      ASSIGN TO PRODMSTR
005500            ORGANIZATION IS INDEXED
005600            ACCESS MODE IS DYNAMIC
005700            RECORD KEY IS PRDM-PROD-ASIN.
005800     SELECT PRICE-HISTORY       ASSIGN TO PRICEHST.
005900     SELECT DEAL-FILE           ASSIGN TO DEALFILE.
006300     SELECT EXPORT-CSV          ASSIGN TO EXPORTCV
006400            ORGANIZATION IS LINE SEQUENTIAL.
006500     SELECT RUN-LOG             ASSIGN TO RUNLOG.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  PRODUCT-MASTER
006900     LABEL RECORDS ARE STANDARD.
007000 COPY PRDM.TIP09.
007100 FD  PRICE-HISTORY
007200     LABEL RECORDS ARE STANDARD.
007300 COPY PRCH.TIP14.
007400 FD  DEAL-FILE
007500     LABEL RECORDS ARE STANDARD.
007600 COPY DEAL.TIP22.
007700 FD  EXPORT-CSV
007800     LABEL RECORDS ARE STANDARD.
007900 01  EXPCV-CSV-LINE                     PIC X(600).
008000 FD  RUN-LOG
008100     LABEL RECORDS ARE STANDARD
008200     RECORDING MODE IS F.
008300 01  RNLG-LOG-LINE-REC.
008400     05  RNLG-LOG-TEXT                  PIC X(132).
008500     05  FILLER                         PIC X(01).
008600 WORKING-STORAGE SECTION.
008700*************************************************************
008800*  WS-LATEST-PRICE-TBL - BUILT ONCE AT START OF RUN FROM A    *
008900*  PRIMING PASS OVER PRICE-HISTORY SO "THE LATEST PRICE-RECORD*
009000*  FOR THIS ASIN" IS A TABLE LOOKUP, NOT A RE-SCAN, WHILE      *
009100*  2000-PROCESS-PRODUCTS WALKS PRODUCT-MASTER.  SIZED TO THE   *
009200*  SHOP'S WATCHLIST CEILING, SAME AS THE ORCHESTRATOR'S.       *
009300*************************************************************
009400 01  WS-LATEST-PRICE-COUNT              PIC 9(4)       COMP
009500                                        VALUE ZERO.
009600 01  WS-LATEST-PRICE-TBL.
009700     05  WS-LATEST-PRICE-ENTRY OCCURS 2000 TIMES
009800                     INDEXED BY WS-LATEST-PRICE-IDX.
009900         10  WS-LATEST-ASIN             PIC X(20).
010000         10  WS-LATEST-CHECKED-AT       PIC X(19).
010100         10  WS-LATEST-CURRENT-PRICE    PIC S9(7)V99.
010200         10  WS-LATEST-LIST-PRICE       PIC S9(7)V99.
010300         10  WS-LATEST-BUY-BOX-PRICE    PIC S9(7)V99.
010400         10  WS-LATEST-SAVINGS-PCT      PIC S9(3)V9.
010500         10  WS-LATEST-SALES-RANK       PIC 9(9).
010600         10  WS-LATEST-AVG-30D          PIC S9(7)V99.
010700         10  WS-LATEST-AVG-90D          PIC S9(7)V99.
010800         10  WS-LATEST-AVG-180D         PIC S9(7)V99.
010900         10  WS-LATEST-ALL-TIME-LOW     PIC S9(7)V99.
011000         10  WS-LATEST-ALL-TIME-HIGH    PIC S9(7)V99.
011100 01  WS-LATEST-PRICE-TBL-RAW REDEFINES WS-LATEST-PRICE-TBL.
011200*        RAW-TEXT VIEW OF THE PRIMING TABLE, USED ONLY WHEN     *
011300*        A WATCHLIST-SIZE COMPLAINT NEEDS A CORE-IMAGE DUMP.    *
011400     05  FILLER                         PIC X(140000).
011500*************************************************************
011510*  WS-ACTIVE-DEALS-TBL - BUILT ONCE AT START OF RUN FROM A      *
011520*  PRIMING PASS OVER DEAL-FILE (1070).  DEAL-FILE IS SEQUENTIAL*
011530*  (PDM-0289) SO EVERY ACTIVE ROW FOR AN ASIN IS ACCUMULATED    *
011540*  HERE, "; "-JOINED, WHILE THE FILE IS READ ONCE TOP TO       *
011550*  BOTTOM - 2200-FIND-ACTIVE-DEALS THEN DOES A TABLE LOOKUP,    *
011560*  NOT A PER-TYPE KEYED READ.  SIZED TO THE SAME WATCHLIST      *
011570*  CEILING AS WS-LATEST-PRICE-TBL.                              *
011580*************************************************************
011590 01  WS-ACTIVE-DEALS-COUNT              PIC 9(4)       COMP
011595                                        VALUE ZERO.
011600 01  WS-ACTIVE-DEALS-TBL.
011650     05  WS-AD-ENTRY OCCURS 2000 TIMES
011700                     INDEXED BY WS-AD-IDX.
011750         10  WS-AD-ASIN                 PIC X(20).
011800         10  WS-AD-TEXT                 PIC X(200).
011850         10  WS-AD-POSITION             PIC 9(3)       COMP.
011900 01  WS-SWITCHES.
012000     05  WS-PRODUCT-EOF-SWITCH          PIC X(1)       VALUE 'N'.
012100         88  WS-PRODUCT-EOF                 VALUE 'Y'.
012200     05  WS-LATEST-FOUND-SWITCH         PIC X(1)       VALUE 'N'.
012300         88  WS-LATEST-WAS-FOUND            VALUE 'Y'.
012400     05  WS-ACTIVE-DEALS-FOUND-SWITCH   PIC X(1)       VALUE 'N'.
012500         88  WS-SOME-ACTIVE-DEAL-FOUND      VALUE 'Y'.
012600     05  WS-HISTORY-EOF-SWITCH          PIC X(1)       VALUE 'N'.
012700         88  WS-HISTORY-EOF                 VALUE 'Y'.
012710     05  WS-LATEST-MATCH-FOUND-SWITCH   PIC X(1)       VALUE 'N'.
012720         88  WS-LATEST-MATCH-WAS-FOUND      VALUE 'Y'.
012730     05  WS-AD-MATCH-FOUND-SWITCH       PIC X(1)       VALUE 'N'.
012740         88  WS-AD-MATCH-WAS-FOUND          VALUE 'Y'.
012800 01  WS-COUNTERS.
012900     05  WS-PRODUCTS-EXPORTED-CT        PIC 9(7)       COMP-3
013000                                        VALUE ZERO.
013100     05  WS-RECORDS-REJECTED-CT         PIC 9(7)       COMP-3
013200                                        VALUE ZERO.
013300     05  WS-STATS-PRICE-COUNT           PIC 9(3)       COMP
013400                                        VALUE ZERO.
013500     05  WS-STATS-RING-SLOT             PIC 9(3)       COMP
013600                                        VALUE ZERO.
013700 01  WS-CURRENT-STAMP-AREA.
013800     05  WS-RAW-DATE-6                  PIC 9(6).
013900     05  WS-RAW-TIME-8                  PIC 9(8).
014000     05  WS-STAMP-TEXT.
014100         10  WS-STAMP-YYYY.
014200             15  WS-STAMP-CC            PIC 9(2).
014300             15  WS-STAMP-YY            PIC 9(2).
014400         10  FILLER                     PIC X(1)       VALUE '-'.
014500         10  WS-STAMP-MM                PIC 9(2).
014600         10  FILLER                     PIC X(1)       VALUE '-'.
014700         10  WS-STAMP-DD                PIC 9(2).
014800         10  FILLER                     PIC X(1)       VALUE '-'.
014900         10  WS-STAMP-HH                PIC 9(2).
015000         10  FILLER                     PIC X(1)       VALUE '.'.
015100         10  WS-STAMP-MN                PIC 9(2).
015200         10  FILLER                     PIC X(1)       VALUE '.'.
015300         10  WS-STAMP-SS                PIC 9(2).
015400*************************************************************
015500*  WS-STATS-PRICE-TBL - HOLDS UP TO THE MOST RECENT 100 PRICED *
015600*  OBSERVATIONS FOR ONE PRODUCT, REBUILT FRESH EACH TIME       *
015700*  2400-CALL-PRICE-STATS RUNS.  MUST STAY BYTE-FOR-BYTE        *
015800*  IDENTICAL TO PRICE-HISTORY-STATS' LK-PRICE-TBL.             *
015900*************************************************************
016000 01  WS-STATS-PRICE-TBL.
016100     05  WS-STATS-PRICE-ENTRY OCCURS 100 TIMES
016200                     INDEXED BY WS-STATS-PRICE-IDX.
016300         10  WS-STATS-PRICE-VALUE       PIC S9(7)V99.
016400 01  WS-STATS-RESULT-REC.
016500     05  WS-STATS-FOUND-FLAG            PIC X(1).
016600         88  WS-STATS-WERE-FOUND            VALUE 'Y'.
016700     05  WS-STATS-MIN-PRICE             PIC S9(7)V99.
016800     05  WS-STATS-MAX-PRICE             PIC S9(7)V99.
016900     05  WS-STATS-AVG-PRICE             PIC S9(7)V99.
017000     05  WS-STATS-RECORD-COUNT          PIC 9(3)       COMP.
017100 01  WS-RUN-LOG-LINE.
017150     05  WS-LOG-POSITION                PIC 9(3)       COMP.
017200     05  WS-LOG-TEXT                    PIC X(132).
017300 01  WS-CSV-WORK-AREA.
017400     05  WS-CSV-LINE                    PIC X(600).
017500     05  WS-CSV-POSITION                PIC 9(3)       COMP.
017600     05  WS-ACTIVE-DEALS-TEXT           PIC X(200).
017700 01  WS-EDIT-FIELDS.
017800     05  WS-PRICE-ED                    PIC Z(5)9.99.
017900     05  WS-PCT-ED                      PIC Z(2)9.9.
018000     05  WS-RANK-ED                     PIC Z(8)9.
018100     05  WS-DROP-PCT-ED                 PIC Z(2)9.9.
018150     05  WS-STATS-COUNT-ED              PIC ZZ9.
018200     05  WS-PRODUCTS-EXPORTED-ED        PIC ZZZZZZ9.
018300     05  WS-PRODUCTS-REJECTED-ED        PIC ZZZZZZ9.
018350 COPY RCTL.R00412.
018400 LINKAGE SECTION.
018500 PROCEDURE DIVISION.
018600*************************************************************
018700*  0000-MAIN-PROCESS                                          *
018800*************************************************************
018900 0000-MAIN-PROCESS.
019000     PERFORM 1000-OPEN-FILES
019100     PERFORM 1050-LOAD-LATEST-PRICES
019200         THRU 1050-EXIT
019300     PERFORM 1070-LOAD-ACTIVE-DEALS
019350         THRU 1070-EXIT
019400     PERFORM 1150-GET-SYSTEM-DATE-TIME
019500     PERFORM 1200-WRITE-CSV-HEADER
019600     READ PRODUCT-MASTER NEXT RECORD
019700         AT END SET WS-PRODUCT-EOF TO TRUE
019800     END-READ
019900     PERFORM 2000-PROCESS-PRODUCTS
020000         THRU 2000-EXIT
020100         UNTIL WS-PRODUCT-EOF
020200     PERFORM 8000-CLOSE-FILES
020300     PERFORM 8500-WRITE-EXPORT-SUMMARY
020400     STOP RUN.
020500*************************************************************
020600*  1000-OPEN-FILES                                           *
020700*************************************************************
020800 1000-OPEN-FILES.
020900     OPEN INPUT  PRODUCT-MASTER
021100     OPEN OUTPUT EXPORT-CSV
021200     OPEN OUTPUT RUN-LOG.
021300*************************************************************
021400*  1050-LOAD-LATEST-PRICES - PRIMING PASS, SAME TECHNIQUE AS  *
021500*  THE ORCHESTRATOR'S 1050 - LAST RECORD SEEN FOR AN ASIN      *
021600*  OVERLAYS ANY EARLIER ENTRY SO THE TABLE ENDS UP HOLDING     *
021700*  THE LATEST PRICE-HISTORY ROW PER ASIN.                      *
021800*************************************************************
021900 1050-LOAD-LATEST-PRICES.
022000     OPEN INPUT PRICE-HISTORY
022100     READ PRICE-HISTORY
022200         AT END GO TO 1050-EXIT
022300     END-READ
022400     PERFORM 1055-STORE-LATEST-PRICE THRU 1055-EXIT
022500     GO TO 1050-LOAD-LATEST-PRICES.
022600 1050-EXIT.
022700     CLOSE PRICE-HISTORY.
022800*************************************************************
022900*  1055-STORE-LATEST-PRICE - LINEAR SEARCH/UPSERT INTO THE    *
023000*  TABLE VIA 1058 BELOW; NO MATCH MEANS A NEW ASIN IS ADDED    *
023050*  AT THE NEXT FREE SLOT.                                      *
023100*************************************************************
023200 1055-STORE-LATEST-PRICE.
023210     MOVE 'N' TO WS-LATEST-MATCH-FOUND-SWITCH
023220     PERFORM 1058-SEARCH-ONE-ENTRY
023230         THRU 1058-EXIT
023240         VARYING WS-LATEST-PRICE-IDX FROM 1 BY 1
023250         UNTIL WS-LATEST-PRICE-IDX > WS-LATEST-PRICE-COUNT
023260             OR WS-LATEST-MATCH-WAS-FOUND
023300     IF WS-LATEST-MATCH-WAS-FOUND
023400         SET WS-LATEST-PRICE-IDX DOWN BY 1
023500     ELSE
023600         ADD 1 TO WS-LATEST-PRICE-COUNT
023700         SET WS-LATEST-PRICE-IDX TO WS-LATEST-PRICE-COUNT
023800         MOVE PR-ASIN TO WS-LATEST-ASIN (WS-LATEST-PRICE-IDX)
023900     END-IF
023950     PERFORM 1057-FILL-LATEST-ENTRY
024000     PERFORM 1056-READ-NEXT-HISTORY-RECORD.
024600 1055-EXIT.
024700     EXIT.
024750*************************************************************
024760*  1058-SEARCH-ONE-ENTRY - TEST ONE TABLE SLOT FOR A MATCHING *
024770*  ASIN; STOPS THE VARYING PERFORM ABOVE AS SOON AS IT SETS    *
024780*  WS-LATEST-MATCH-WAS-FOUND.                                  *
024790*************************************************************
024800 1058-SEARCH-ONE-ENTRY.
024810     IF WS-LATEST-ASIN (WS-LATEST-PRICE-IDX) EQUAL PR-ASIN
024820         SET WS-LATEST-MATCH-WAS-FOUND TO TRUE
024830     END-IF.
024840 1058-EXIT.
024850     EXIT.
024900*************************************************************
025000*  1056-READ-NEXT-HISTORY-RECORD                              *
025010*************************************************************
025100 1056-READ-NEXT-HISTORY-RECORD.
025200     READ PRICE-HISTORY
025300         AT END GO TO 1050-EXIT
025400     END-READ.
025500*************************************************************
025600*  1057-FILL-LATEST-ENTRY - COPY THE CURRENT PRCH RECORD'S     *
025700*  FIELDS INTO THE TABLE ENTRY AT WS-LATEST-PRICE-IDX.         *
025800*************************************************************
025900 1057-FILL-LATEST-ENTRY.
026000     MOVE PR-CHECKED-AT
026100         TO WS-LATEST-CHECKED-AT (WS-LATEST-PRICE-IDX)
026200     MOVE PR-CURRENT-PRICE
026300         TO WS-LATEST-CURRENT-PRICE (WS-LATEST-PRICE-IDX)
026400     MOVE PR-LIST-PRICE
026500         TO WS-LATEST-LIST-PRICE (WS-LATEST-PRICE-IDX)
026600     MOVE PR-BUY-BOX-PRICE
026700         TO WS-LATEST-BUY-BOX-PRICE (WS-LATEST-PRICE-IDX)
026800     MOVE PR-SAVINGS-PCT
026900         TO WS-LATEST-SAVINGS-PCT (WS-LATEST-PRICE-IDX)
027000     MOVE PR-SALES-RANK
027100         TO WS-LATEST-SALES-RANK (WS-LATEST-PRICE-IDX)
027200     MOVE PR-AVG-30D
027300         TO WS-LATEST-AVG-30D (WS-LATEST-PRICE-IDX)
027400     MOVE PR-AVG-90D
027500         TO WS-LATEST-AVG-90D (WS-LATEST-PRICE-IDX)
027600     MOVE PR-AVG-180D
027700         TO WS-LATEST-AVG-180D (WS-LATEST-PRICE-IDX)
027800     MOVE PR-ALL-TIME-LOW
027900         TO WS-LATEST-ALL-TIME-LOW (WS-LATEST-PRICE-IDX)
028000     MOVE PR-ALL-TIME-HIGH
028100         TO WS-LATEST-ALL-TIME-HIGH (WS-LATEST-PRICE-IDX).
028200*************************************************************
028300*  1070-LOAD-ACTIVE-DEALS - PRIMING PASS, SAME TECHNIQUE AS    *
028400*  1050 ABOVE.  DEAL-FILE IS READ ONCE, TOP TO BOTTOM; EVERY    *
028500*  ACTIVE ROW IS ACCUMULATED ONTO ITS ASIN'S TABLE ENTRY SO    *
028600*  2200-FIND-ACTIVE-DEALS CAN DO A LOOKUP INSTEAD OF A PER-    *
028605*  TYPE KEYED READ AGAINST AN INDEXED FILE THAT NO LONGER      *
028610*  EXISTS (PDM-0289).                                          *
028620*************************************************************
028630 1070-LOAD-ACTIVE-DEALS.
028640     OPEN INPUT DEAL-FILE
028650     READ DEAL-FILE
028660         AT END GO TO 1070-EXIT
028670     END-READ
028680     PERFORM 1075-STORE-ACTIVE-DEAL THRU 1075-EXIT
028690     GO TO 1070-LOAD-ACTIVE-DEALS.
028700 1070-EXIT.
028710     CLOSE DEAL-FILE.
028720*************************************************************
028730*  1075-STORE-ACTIVE-DEAL - SKIPS A DISMISSED ROW OUTRIGHT;    *
028740*  OTHERWISE FINDS OR ADDS THIS ASIN'S TABLE ENTRY VIA 1078    *
028750*  BELOW, THEN APPENDS THIS ROW'S TYPE/PCT ONTO IT VIA 1079.   *
028760*************************************************************
028770 1075-STORE-ACTIVE-DEAL.
028780     IF DEAL-IS-ACTIVE
028790         MOVE 'N' TO WS-AD-MATCH-FOUND-SWITCH
028800         PERFORM 1078-SEARCH-ONE-AD-ENTRY
028810             THRU 1078-EXIT
028820             VARYING WS-AD-IDX FROM 1 BY 1
028830             UNTIL WS-AD-IDX > WS-ACTIVE-DEALS-COUNT
028840                 OR WS-AD-MATCH-WAS-FOUND
028850         IF WS-AD-MATCH-WAS-FOUND
028860             SET WS-AD-IDX DOWN BY 1
028870         ELSE
028880             ADD 1 TO WS-ACTIVE-DEALS-COUNT
028890             SET WS-AD-IDX TO WS-ACTIVE-DEALS-COUNT
028900             MOVE DEAL-ASIN TO WS-AD-ASIN (WS-AD-IDX)
028910             MOVE SPACES TO WS-AD-TEXT (WS-AD-IDX)
028920             MOVE 1 TO WS-AD-POSITION (WS-AD-IDX)
028930         END-IF
028940         PERFORM 1079-APPEND-ONE-DEAL
028950     END-IF
028960     PERFORM 1076-READ-NEXT-DEAL-RECORD.
028970 1075-EXIT.
028980     EXIT.
028990*************************************************************
029000*  1078-SEARCH-ONE-AD-ENTRY - TEST ONE TABLE SLOT FOR A        *
029010*  MATCHING ASIN.                                              *
029020*************************************************************
029030 1078-SEARCH-ONE-AD-ENTRY.
029040     IF WS-AD-ASIN (WS-AD-IDX) EQUAL DEAL-ASIN
029050         SET WS-AD-MATCH-WAS-FOUND TO TRUE
029060     END-IF.
029070 1078-EXIT.
029080     EXIT.
029090*************************************************************
029100*  1079-APPEND-ONE-DEAL - APPENDS ONTO WS-AD-TEXT USING THE     *
029110*  ENTRY'S OWN RUNNING POINTER, SO A MULTI-WORD DEAL-TYPE OR    *
029120*  THE "; " SEPARATOR NEVER GETS MISTAKEN FOR THE END OF THE    *
029130*  FIELD.                                                       *
029140*************************************************************
029150 1079-APPEND-ONE-DEAL.
029160     MOVE DEAL-DROP-PCT TO WS-DROP-PCT-ED
029170     IF WS-AD-POSITION (WS-AD-IDX) > 1
029180         STRING '; ' DELIMITED BY SIZE
029190                 DEAL-TYPE-CDE DELIMITED BY SPACE
029200                 '(' DELIMITED BY SIZE
029210                 WS-DROP-PCT-ED DELIMITED BY SIZE
029220                 '%)' DELIMITED BY SIZE
029230             INTO WS-AD-TEXT (WS-AD-IDX)
029240             WITH POINTER WS-AD-POSITION (WS-AD-IDX)
029250         END-STRING
029260     ELSE
029270         STRING DEAL-TYPE-CDE DELIMITED BY SPACE
029280                 '(' DELIMITED BY SIZE
029290                 WS-DROP-PCT-ED DELIMITED BY SIZE
029300                 '%)' DELIMITED BY SIZE
029310             INTO WS-AD-TEXT (WS-AD-IDX)
029320             WITH POINTER WS-AD-POSITION (WS-AD-IDX)
029330         END-STRING
029340     END-IF.
029350*************************************************************
029360*  1076-READ-NEXT-DEAL-RECORD                                  *
029370*************************************************************
029380 1076-READ-NEXT-DEAL-RECORD.
029390     READ DEAL-FILE
029400         AT END GO TO 1070-EXIT
029410     END-READ.
029420*************************************************************
029430*  1150-GET-SYSTEM-DATE-TIME - Y2K WINDOWING OF THE ACCEPT    *
029440*  FROM DATE 2-DIGIT YEAR INTO A 4-DIGIT CENTURY/YEAR STAMP.   *
029450*************************************************************
029700 1150-GET-SYSTEM-DATE-TIME.
029800     ACCEPT WS-RAW-DATE-6 FROM DATE
029900     ACCEPT WS-RAW-TIME-8 FROM TIME
030000     IF WS-RAW-DATE-6 (1:2) < '50'
030100         MOVE '20'              TO WS-STAMP-CC
030200     ELSE
030300         MOVE '19'              TO WS-STAMP-CC
030400     END-IF
030500     MOVE WS-RAW-DATE-6 (1:2)   TO WS-STAMP-YY
030600     MOVE WS-RAW-DATE-6 (3:2)   TO WS-STAMP-MM
030700     MOVE WS-RAW-DATE-6 (5:2)   TO WS-STAMP-DD
030800     MOVE WS-RAW-TIME-8 (1:2)   TO WS-STAMP-HH
030900     MOVE WS-RAW-TIME-8 (3:2)   TO WS-STAMP-MN
031000     MOVE WS-RAW-TIME-8 (5:2)   TO WS-STAMP-SS.
031100*************************************************************
031200*  1200-WRITE-CSV-HEADER - COLUMN NAMES, FIRST ROW OF THE      *
031300*  EXPORT.                                                    *
031400*************************************************************
031500 1200-WRITE-CSV-HEADER.
031600     MOVE SPACES TO EXPCV-CSV-LINE
031700     STRING 'asin,title,brand,category,label,current_price,'
031800             DELIMITED BY SIZE
031900             'list_price,buy_box_price,savings_percent,'
032000             DELIMITED BY SIZE
032100             'sales_rank,avg_30d,avg_90d,avg_180d,all_time_low,'
032200             DELIMITED BY SIZE
032300             'all_time_high,checked_at,active_deals'
032400             DELIMITED BY SIZE
032500         INTO EXPCV-CSV-LINE
032600     END-STRING
032700     WRITE EXPCV-CSV-LINE.
032800*************************************************************
032900*  2000-PROCESS-PRODUCTS - ONE EXPORT ROW PER PRODUCT-MASTER  *
033000*  RECORD ON FILE.                                            *
033100*************************************************************
033200 2000-PROCESS-PRODUCTS.
033300     PERFORM 2100-FIND-LATEST-PRICE-RECORD
033400         THRU 2100-EXIT
033500     PERFORM 2200-FIND-ACTIVE-DEALS
033600     PERFORM 2300-FORMAT-CSV-ROW
033700     IF WS-STATS-DIAGNOSTIC-SWITCH
033800         PERFORM 2400-CALL-PRICE-STATS
033900     END-IF
034000     ADD 1 TO WS-PRODUCTS-EXPORTED-CT
034100     READ PRODUCT-MASTER NEXT RECORD
034200         AT END SET WS-PRODUCT-EOF TO TRUE
034300     END-READ.
034400 2000-EXIT.
034500     EXIT.
034600*************************************************************
034700*  2100-FIND-LATEST-PRICE-RECORD - TABLE LOOKUP INTO THE       *
034800*  PRIMING-PASS TABLE BUILT BY 1050.  NO MATCH MEANS THE       *
034900*  PRODUCT HAS NEVER BEEN OBSERVED WITH A PRESENT PRICE;       *
035000*  THE PRICE COLUMNS ARE THEN LEFT BLANK ON THE CSV ROW.       *
035100*************************************************************
035200 2100-FIND-LATEST-PRICE-RECORD.
035300     MOVE 'N' TO WS-LATEST-FOUND-SWITCH
035400     PERFORM 2150-SEARCH-ONE-ENTRY
035410         THRU 2150-EXIT
035420         VARYING WS-LATEST-PRICE-IDX FROM 1 BY 1
035500         UNTIL WS-LATEST-PRICE-IDX > WS-LATEST-PRICE-COUNT
035550             OR WS-LATEST-WAS-FOUND
035560     IF WS-LATEST-WAS-FOUND
035570         SET WS-LATEST-PRICE-IDX DOWN BY 1
035580     END-IF.
036200 2100-EXIT.
036300     EXIT.
036350*************************************************************
036360*  2150-SEARCH-ONE-ENTRY - TEST ONE TABLE SLOT FOR A MATCHING *
036370*  ASIN.                                                      *
036380*************************************************************
036390 2150-SEARCH-ONE-ENTRY.
036400     IF WS-LATEST-ASIN (WS-LATEST-PRICE-IDX)
036410             EQUAL PRDM-PROD-ASIN
036420         SET WS-LATEST-WAS-FOUND TO TRUE
036430     END-IF.
036440 2150-EXIT.
036450     EXIT.
036460*************************************************************
036500*  2200-FIND-ACTIVE-DEALS - LOOKUP INTO THE PRIMING-PASS TABLE  *
036600*  BUILT BY 1070; NO MATCH MEANS NO ACTIVE DEAL AND THE COLUMN  *
036700*  PRINTS EMPTY.  DEAL-FILE ITSELF IS NOT TOUCHED HERE - IT WAS *
036750*  READ ONCE AND CLOSED BEFORE THE PRODUCT LOOP STARTED.        *
036800*************************************************************
036900 2200-FIND-ACTIVE-DEALS.
037000     MOVE SPACES TO WS-ACTIVE-DEALS-TEXT
037150     MOVE 'N' TO WS-ACTIVE-DEALS-FOUND-SWITCH
037200     PERFORM 2250-SEARCH-ONE-AD-ENTRY
037250         THRU 2250-EXIT
037300         VARYING WS-AD-IDX FROM 1 BY 1
037350         UNTIL WS-AD-IDX > WS-ACTIVE-DEALS-COUNT
037380             OR WS-SOME-ACTIVE-DEAL-FOUND
037400     IF WS-SOME-ACTIVE-DEAL-FOUND
037420         SET WS-AD-IDX DOWN BY 1
037440         MOVE WS-AD-TEXT (WS-AD-IDX) TO WS-ACTIVE-DEALS-TEXT
037460     END-IF.
037500*************************************************************
037600*  2250-SEARCH-ONE-AD-ENTRY - TEST ONE TABLE SLOT FOR A         *
037650*  MATCHING ASIN.                                               *
037700*************************************************************
037800 2250-SEARCH-ONE-AD-ENTRY.
037900     IF WS-AD-ASIN (WS-AD-IDX) EQUAL PRDM-PROD-ASIN
038000         SET WS-SOME-ACTIVE-DEAL-FOUND TO TRUE
038100     END-IF.
038150 2250-EXIT.
038180     EXIT.
040700*************************************************************
040800*  2300-FORMAT-CSV-ROW - BUILD AND WRITE ONE CSV ROW.  MISSING *
040900*  PRICE/STAT VALUES (NO LATEST PRICE-RECORD FOUND, OR A FIELD *
041000*  THAT CARRIES THE "0 = MISSING" SENTINEL) PRINT AS EMPTY.    *
041100*************************************************************
041200 2300-FORMAT-CSV-ROW.
041300     MOVE SPACES TO WS-CSV-LINE
041400     MOVE 1 TO WS-CSV-POSITION
041500     STRING PRDM-PROD-ASIN DELIMITED BY SPACE
041600             ',' DELIMITED BY SIZE
041700             PRDM-PROD-TITLE DELIMITED BY SIZE
041800             ',' DELIMITED BY SIZE
041900             PRDM-PROD-BRAND DELIMITED BY SIZE
042000             ',' DELIMITED BY SIZE
042100             PRDM-PROD-CATEGORY DELIMITED BY SIZE
042200             ',' DELIMITED BY SIZE
042300             PRDM-PROD-LABEL DELIMITED BY SIZE
042400             ',' DELIMITED BY SIZE
042500         INTO WS-CSV-LINE
042600         WITH POINTER WS-CSV-POSITION
042700     END-STRING
042800     IF WS-LATEST-WAS-FOUND
042900         PERFORM 2310-APPEND-PRICE-COLUMNS
043000     ELSE
043100         PERFORM 2320-APPEND-BLANK-PRICE-COLUMNS
043200     END-IF
043300     STRING WS-ACTIVE-DEALS-TEXT DELIMITED BY SIZE
043400         INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
043450     END-STRING
043500     MOVE WS-CSV-LINE TO EXPCV-CSV-LINE
043600     WRITE EXPCV-CSV-LINE.
043700*************************************************************
043800*  2310-APPEND-PRICE-COLUMNS - current_price THRU checked_at, *
043900*  EACH ZERO-VALUED FIELD PRINTING AS AN EMPTY COLUMN.         *
044000*************************************************************
044100 2310-APPEND-PRICE-COLUMNS.
044200     IF WS-LATEST-CURRENT-PRICE (WS-LATEST-PRICE-IDX) > ZERO
044300         MOVE WS-LATEST-CURRENT-PRICE (WS-LATEST-PRICE-IDX)
044400             TO WS-PRICE-ED
044500         STRING WS-PRICE-ED DELIMITED BY SIZE
044600                 ',' DELIMITED BY SIZE
044700             INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
044800         END-STRING
044900     ELSE
045000         STRING ',' DELIMITED BY SIZE
045100             INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
045200         END-STRING
045300     END-IF
045400     IF WS-LATEST-LIST-PRICE (WS-LATEST-PRICE-IDX) > ZERO
045500         MOVE WS-LATEST-LIST-PRICE (WS-LATEST-PRICE-IDX)
045600             TO WS-PRICE-ED
045700         STRING WS-PRICE-ED DELIMITED BY SIZE
045800                 ',' DELIMITED BY SIZE
045900             INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
046000         END-STRING
046100     ELSE
046200         STRING ',' DELIMITED BY SIZE
046300             INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
046400         END-STRING
046500     END-IF
046600     IF WS-LATEST-BUY-BOX-PRICE (WS-LATEST-PRICE-IDX) > ZERO
046700         MOVE WS-LATEST-BUY-BOX-PRICE (WS-LATEST-PRICE-IDX)
046800             TO WS-PRICE-ED
046900         STRING WS-PRICE-ED DELIMITED BY SIZE
047000                 ',' DELIMITED BY SIZE
047100             INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
047200         END-STRING
047300     ELSE
047400         STRING ',' DELIMITED BY SIZE
047500             INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
047600         END-STRING
047700     END-IF
047800     IF WS-LATEST-SAVINGS-PCT (WS-LATEST-PRICE-IDX) > ZERO
047900         MOVE WS-LATEST-SAVINGS-PCT (WS-LATEST-PRICE-IDX)
048000             TO WS-PCT-ED
048100         STRING WS-PCT-ED DELIMITED BY SIZE
048200                 ',' DELIMITED BY SIZE
048300             INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
048400         END-STRING
048500     ELSE
048600         STRING ',' DELIMITED BY SIZE
048700             INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
048800         END-STRING
048900     END-IF
049000     IF WS-LATEST-SALES-RANK (WS-LATEST-PRICE-IDX) > ZERO
049100         MOVE WS-LATEST-SALES-RANK (WS-LATEST-PRICE-IDX)
049200             TO WS-RANK-ED
049300         STRING WS-RANK-ED DELIMITED BY SIZE
049400                 ',' DELIMITED BY SIZE
049500             INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
049600         END-STRING
049700     ELSE
049800         STRING ',' DELIMITED BY SIZE
049900             INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
050000         END-STRING
050100     END-IF
050200     IF WS-LATEST-AVG-30D (WS-LATEST-PRICE-IDX) > ZERO
050300         MOVE WS-LATEST-AVG-30D (WS-LATEST-PRICE-IDX)
050400             TO WS-PRICE-ED
050500         STRING WS-PRICE-ED DELIMITED BY SIZE
050600                 ',' DELIMITED BY SIZE
050700             INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
050800         END-STRING
050900     ELSE
051000         STRING ',' DELIMITED BY SIZE
051100             INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
051200         END-STRING
051300     END-IF
051400     IF WS-LATEST-AVG-90D (WS-LATEST-PRICE-IDX) > ZERO
051500         MOVE WS-LATEST-AVG-90D (WS-LATEST-PRICE-IDX)
051600             TO WS-PRICE-ED
051700         STRING WS-PRICE-ED DELIMITED BY SIZE
051800                 ',' DELIMITED BY SIZE
051900             INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
052000         END-STRING
052100     ELSE
052200         STRING ',' DELIMITED BY SIZE
052300             INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
052400         END-STRING
052500     END-IF
052600     IF WS-LATEST-AVG-180D (WS-LATEST-PRICE-IDX) > ZERO
052700         MOVE WS-LATEST-AVG-180D (WS-LATEST-PRICE-IDX)
052800             TO WS-PRICE-ED
052900         STRING WS-PRICE-ED DELIMITED BY SIZE
053000                 ',' DELIMITED BY SIZE
053100             INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
053200         END-STRING
053300     ELSE
053400         STRING ',' DELIMITED BY SIZE
053500             INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
053600         END-STRING
053700     END-IF
053800     IF WS-LATEST-ALL-TIME-LOW (WS-LATEST-PRICE-IDX) > ZERO
053900         MOVE WS-LATEST-ALL-TIME-LOW (WS-LATEST-PRICE-IDX)
054000             TO WS-PRICE-ED
054100         STRING WS-PRICE-ED DELIMITED BY SIZE
054200                 ',' DELIMITED BY SIZE
054300             INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
054400         END-STRING
054500     ELSE
054600         STRING ',' DELIMITED BY SIZE
054700             INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
054800         END-STRING
054900     END-IF
055000     IF WS-LATEST-ALL-TIME-HIGH (WS-LATEST-PRICE-IDX) > ZERO
055100         MOVE WS-LATEST-ALL-TIME-HIGH (WS-LATEST-PRICE-IDX)
055200             TO WS-PRICE-ED
055300         STRING WS-PRICE-ED DELIMITED BY SIZE
055400                 ',' DELIMITED BY SIZE
055500             INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
055600         END-STRING
055700     ELSE
055800         STRING ',' DELIMITED BY SIZE
055900             INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
056000         END-STRING
056100     END-IF
056200     STRING WS-LATEST-CHECKED-AT (WS-LATEST-PRICE-IDX)
056300             DELIMITED BY SPACE
056400             ',' DELIMITED BY SIZE
056500         INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
056600     END-STRING.
056700*************************************************************
056800*  2320-APPEND-BLANK-PRICE-COLUMNS - NO PRICE-RECORD ON FILE   *
056900*  FOR THIS PRODUCT; ALL TEN PRICE/STAT COLUMNS PRINT EMPTY.   *
057000*************************************************************
057100 2320-APPEND-BLANK-PRICE-COLUMNS.
057200     STRING ',,,,,,,,,,' DELIMITED BY SIZE
057300         INTO WS-CSV-LINE WITH POINTER WS-CSV-POSITION
057400     END-STRING.
057500*************************************************************
057600*  2400-CALL-PRICE-STATS - RE-SCANS PRICE-HISTORY FROM THE TOP *
057700*  FOR THIS PRODUCT'S ASIN, KEEPING ONLY THE MOST RECENT 100   *
057800*  PRICED OBSERVATIONS IN A RING BUFFER (THE OLDEST OF THE 100 *
057900*  IS OVERWRITTEN AS A NEWER ONE ARRIVES), THEN CALLS           *
058000*  PRICE-HISTORY-STATS AND LOGS THE RESULT.  SEE PDM-0274 ON    *
058100*  THE COST OF THE PER-PRODUCT RE-SCAN.                        *
058200*************************************************************
058300 2400-CALL-PRICE-STATS.
058400     MOVE ZERO TO WS-STATS-PRICE-COUNT
058500     MOVE 1 TO WS-STATS-RING-SLOT
058600     MOVE 'N' TO WS-HISTORY-EOF-SWITCH
058700     OPEN INPUT PRICE-HISTORY
058800     READ PRICE-HISTORY
058900         AT END SET WS-HISTORY-EOF TO TRUE
059000     END-READ
059100     PERFORM 2450-LOAD-HISTORY-FOR-STATS
059200         THRU 2450-EXIT
059300         UNTIL WS-HISTORY-EOF
059400     CLOSE PRICE-HISTORY
059500     CALL 'PRICE-HISTORY-STATS' USING
059600         PRDM-PROD-ASIN
059700         WS-STATS-PRICE-TBL
059800         WS-STATS-PRICE-COUNT
059900         WS-STATS-RESULT-REC
060000     END-CALL
060100     IF WS-STATS-WERE-FOUND
060200         MOVE SPACES TO WS-LOG-TEXT
060300         MOVE 1 TO WS-LOG-POSITION
060400         MOVE WS-STATS-RECORD-COUNT TO WS-STATS-COUNT-ED
060500         STRING 'HISTORY STATS FOR ' DELIMITED BY SIZE
060600                 PRDM-PROD-ASIN DELIMITED BY SPACE
060700                 ' - RECORDS=' DELIMITED BY SIZE
060800                 WS-STATS-COUNT-ED DELIMITED BY SIZE
060900             INTO WS-LOG-TEXT
061000             WITH POINTER WS-LOG-POSITION
061100         END-STRING
061200         MOVE WS-STATS-MIN-PRICE TO WS-PRICE-ED
061300         STRING ' MIN=' DELIMITED BY SIZE
061400                 WS-PRICE-ED DELIMITED BY SIZE
061500             INTO WS-LOG-TEXT
061600             WITH POINTER WS-LOG-POSITION
061700         END-STRING
061800         MOVE WS-STATS-MAX-PRICE TO WS-PRICE-ED
061900         STRING ' MAX=' DELIMITED BY SIZE
062000                 WS-PRICE-ED DELIMITED BY SIZE
062100             INTO WS-LOG-TEXT
062200             WITH POINTER WS-LOG-POSITION
062300         END-STRING
062400         MOVE WS-STATS-AVG-PRICE TO WS-PRICE-ED
062500         STRING ' AVG=' DELIMITED BY SIZE
062600                 WS-PRICE-ED DELIMITED BY SIZE
062700             INTO WS-LOG-TEXT
062800             WITH POINTER WS-LOG-POSITION
062900         END-STRING
063000         MOVE WS-LOG-TEXT TO RNLG-LOG-TEXT
063100         WRITE RNLG-LOG-LINE-REC
063200     END-IF.
063300*************************************************************
063400*  2450-LOAD-HISTORY-FOR-STATS - ONE PASS PER PRICE-HISTORY    *
063500*  RECORD; ONLY RECORDS FOR THIS PRODUCT'S ASIN WITH A PRESENT *
063600*  CURRENT PRICE GO INTO THE RING BUFFER.                      *
063700*************************************************************
063800 2450-LOAD-HISTORY-FOR-STATS.
063900     IF PR-ASIN EQUAL PRDM-PROD-ASIN
064000             AND PR-CURRENT-PRICE > ZERO
064100         PERFORM 2460-STORE-HISTORY-ENTRY
064200     END-IF
064300     READ PRICE-HISTORY
064400         AT END SET WS-HISTORY-EOF TO TRUE
064500     END-READ.
064600 2450-EXIT.
064700     EXIT.
064800*************************************************************
064900*  2460-STORE-HISTORY-ENTRY - RING-BUFFER INSERT; ONCE THE     *
065000*  BUFFER OF 100 IS FULL, THE NEXT ENTRY OVERWRITES THE        *
065100*  OLDEST SLOT, SO THE BUFFER ALWAYS HOLDS THE MOST RECENT     *
065200*  100 MATCHING OBSERVATIONS REGARDLESS OF HOW MANY THE FILE   *
065300*  ACTUALLY HOLDS FOR THIS ASIN.                               *
065400*************************************************************
065500 2460-STORE-HISTORY-ENTRY.
065600     MOVE PR-CURRENT-PRICE
065700         TO WS-STATS-PRICE-VALUE (WS-STATS-RING-SLOT)
065800     IF WS-STATS-PRICE-COUNT < 100
065900         ADD 1 TO WS-STATS-PRICE-COUNT
066000     END-IF
066100     ADD 1 TO WS-STATS-RING-SLOT
066200     IF WS-STATS-RING-SLOT > 100
066300         MOVE 1 TO WS-STATS-RING-SLOT
066400     END-IF.
066500*************************************************************
066600*  8000-CLOSE-FILES                                          *
066700*************************************************************
066800 8000-CLOSE-FILES.
066900     CLOSE PRODUCT-MASTER
067100     CLOSE EXPORT-CSV.
067200*************************************************************
067300*  8500-WRITE-EXPORT-SUMMARY - CONTROL TOTALS TO RUN-LOG AND   *
067400*  CLOSE.                                                     *
067500*************************************************************
067600 8500-WRITE-EXPORT-SUMMARY.
067700     SET RUN-TOTALS-EXPORT-CYCLE TO TRUE
067800     MOVE WS-STAMP-TEXT TO RT-RUN-DTE
067900     MOVE WS-PRODUCTS-EXPORTED-CT TO RT-PRODUCTS-EXPORTED-CT
068000     MOVE WS-RECORDS-REJECTED-CT  TO RT-RECORDS-REJECTED-CT
068100     MOVE WS-PRODUCTS-EXPORTED-CT TO WS-PRODUCTS-EXPORTED-ED
068200     MOVE WS-RECORDS-REJECTED-CT  TO WS-PRODUCTS-REJECTED-ED
068300     STRING 'EXPORTED ' DELIMITED BY SIZE
068400             WS-PRODUCTS-EXPORTED-ED DELIMITED BY SIZE
068500             ' PRODUCTS, ' DELIMITED BY SIZE
068600             WS-PRODUCTS-REJECTED-ED DELIMITED BY SIZE
068700             ' REJECTED' DELIMITED BY SIZE
068800         INTO WS-LOG-TEXT
068900     END-STRING
069000     MOVE WS-LOG-TEXT TO RNLG-LOG-TEXT
069100     WRITE RNLG-LOG-LINE-REC
069200     CLOSE RUN-LOG.
