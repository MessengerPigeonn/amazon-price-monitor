000100*************************************************************
000200*                                                             *
000300*  COPY BOOK  =  SGNL.TIP18                                   *
000400*                                                             *
000500*  DESCRIPTION =  PRICE/DEAL MONITOR - DEAL SIGNAL LINKAGE     *
000600*                 AREA, PASSED ON THE CALL TO                 *
000700*                 PRICE-DEAL-ANALYZER AND READ BACK BY         *
000800*                 PRICE-CHECK-ORCHESTRATOR AFTER THE CALL      *
000900*                 RETURNS.  NOT A FILE RECORD - A CALL WORKING *
001000*                 AREA ONLY, LIKE THE PROFIT-ESTIMATE AREA IN  *
001100*                 CFGP.TIP07.                                 *
001200*                                                             *
001300*  AMENDMENT HISTORY                                          *
001400*                                                             *
001500*  DATE     BY    TICKET    DESCRIPTION                       *
001600*  -------- ----- --------- ------------------------------    *
001700*  06/30/01 KDW   PDM-0140  ORIGINAL COPY BOOK - ANALYZER      *
001800*                           SPLIT OUT OF THE ORCHESTRATOR AS A *
001900*                           CALLED SUBPROGRAM, NEEDED A FIXED  *
002000*                           LINKAGE SHAPE FOR ITS RESULTS      *
002100*  09/11/08 MBQ   PDM-0205  OCCURS 3 -> OCCURS 5 (FIFTH RULE,  *
002200*                           MARGIN-OPPORTUNITY, ADDED)         *
002300*                                                             *
002400*************************************************************
002500 01  SGNL-SIGNAL-AREA.
002600     05  SGNL-SIGNAL-COUNT                 PIC 9(1)       COMP.
002700     05  SGNL-SIGNAL-TBL OCCURS 5 TIMES
002800                     INDEXED BY SGNL-SIGNAL-IDX.
002900         10  SGNL-TYPE-CDE                  PIC X(20).
002950         10  SGNL-DEAL-ID                   PIC 9(9).
003000         10  SGNL-TRIGGER-PRICE             PIC S9(7)V99.
003100         10  SGNL-REF-PRICE                 PIC S9(7)V99.
003200         10  SGNL-DROP-PCT                  PIC S9(3)V9.
003300         10  SGNL-EST-PROFIT                PIC S9(7)V99.
003400         10  SGNL-EST-ROI                   PIC S9(3)V9.
