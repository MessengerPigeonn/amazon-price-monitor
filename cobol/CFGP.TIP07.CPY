000100*************************************************************
000200*                                                             *
000300*  COPY BOOK  =  CFGP.TIP07                                   *
000400*                                                             *
000500*  DESCRIPTION =  PRICE/DEAL MONITOR - RULE PARAMETERS AND    *
000600*                 PROFIT-ESTIMATE WORKING LAYOUT              *
000700*                                                             *
000800*  01 CFGP-PARAMETER-REC      - the deal-detection thresholds,*
000900*     fee rates and clearance keyword table.  One copy is     *
001000*     loaded by PRICE-CHECK-ORCHESTRATOR and passed down to   *
001100*     PRICE-DEAL-ANALYZER on every CALL.                      *
001200*                                                             *
001300*  01 CFGP-PROFIT-ESTIMATE-REC - the computed, not-stored,    *
001400*     sale-price/cost/fees/profit/ROI/margin result returned  *
001500*     by the 6000-ESTIMATE-PROFIT paragraph of the analyzer.  *
001600*     Kept in this copy book alongside the parameters because *
001700*     both are CALL linkage/working areas, never a file.      *
001800*                                                             *
001900*  AMENDMENT HISTORY                                          *
002000*                                                             *
002100*  DATE     BY    TICKET    DESCRIPTION                       *
002200*  -------- ----- --------- ------------------------------    *
002300*  07/22/91 RLH   PDM-0014  ORIGINAL COPY BOOK, 5 RULE         *
002400*                           THRESHOLDS PER SPEC REV 1         *
002500*  03/09/94 KDW   PDM-0061  ADDED CLEARANCE-KEYWORD TABLE      *
002600*                           (WAS HARD-CODED IN CALLING PGM)    *
002700*  11/14/96 RLH   PDM-0098  ADDED TARGET-ROI-PCT, MARGIN RULE  *
002800*  08/19/98 SJT   PDM-0117  Y2K - NO DATE FIELDS IN THIS AREA, *
002900*                           REVIEWED, NO CHANGE REQUIRED      *
003000*  01/05/99 SJT   PDM-0117  Y2K SIGN-OFF LOGGED                *
003100*  06/30/01 KDW   PDM-0140  ADDED CFGP-PROFIT-ESTIMATE-REC     *
003200*                           (WAS LOCAL TO ANALYZER W-S ONLY)   *
003300*  04/02/04 RLH   PDM-0162  RE-KEYED FEE RATES AS COMP-3, WERE *
003400*                           DISPLAY - ROUNDING DRIFT ON CALL   *
003500*  09/11/08 MBQ   PDM-0205  ADDED FBA-FEE-PCT SEPARATE FROM    *
003600*                           REFERRAL-FEE-PCT PER FEE SCHEDULE  *
003700*  02/17/16 MBQ   PDM-0261  EXPANDED CLEARANCE-KEYWORD TABLE   *
003800*                           FROM OCCURS 3 TO OCCURS 4          *
003900*                                                             *
004000*************************************************************
004100 01  CFGP-PARAMETER-REC.
004200     05  CFGP-RECORD-CDE                   PIC X(3).
004300         88  CFGP-RECORD-THRESHOLDS             VALUE 'THR'.
004400         88  CFGP-RECORD-FEE-SCHEDULE           VALUE 'FEE'.
004500     05  CFGP-PARM-SET-ID                  PIC 9(3).
004600     05  CFGP-THRESHOLD-AREA.
004700         10  CFGP-PRICE-DROP-THRESHOLD-PCT PIC S9(3)V9   COMP-3
004800                                            VALUE +10.0.
004900         10  CFGP-MIN-SAVINGS-PCT          PIC S9(3)V9   COMP-3
005000                                            VALUE +20.0.
005100         10  CFGP-TARGET-ROI-PCT           PIC S9(3)V9   COMP-3
005200                                            VALUE +30.0.
005300         10  CFGP-FBA-FEE-PCT              PIC S9(3)V9   COMP-3
005400                                            VALUE +15.0.
005500         10  CFGP-REFERRAL-FEE-PCT         PIC S9(3)V9   COMP-3
005600                                            VALUE +15.0.
005700     05  CFGP-KEYWORD-TABLE-CT             PIC 9(1)      COMP
005800                                            VALUE 4.
005900     05  CFGP-CLEARANCE-KEYWORD-TBL OCCURS 4 TIMES
006000                     INDEXED BY CFGP-KEYWORD-IDX.
006100         10  CFGP-CLEARANCE-KEYWORD        PIC X(12).
006200     05  CFGP-DETAIL-RECORD-2 REDEFINES CFGP-THRESHOLD-AREA.
006300         10  CFGP-RATE-AREA-X              PIC X(15).
006400     05  FILLER                            PIC X(24).
006500*
006600 01  CFGP-PROFIT-ESTIMATE-REC.
006700     05  PE-SALE-PRICE                     PIC S9(7)V99.
006800     05  PE-COST                           PIC S9(7)V99.
006900     05  PE-REFERRAL-FEE                   PIC S9(7)V99.
007000     05  PE-FBA-FEE                        PIC S9(7)V99.
007100     05  PE-TOTAL-FEES                     PIC S9(7)V99.
007200     05  PE-PROFIT                         PIC S9(7)V99.
007300     05  PE-ROI                            PIC S9(4)V9.
007400     05  PE-MARGIN                         PIC S9(4)V9.
007500     05  PE-DETAIL-RECORD-2 REDEFINES PE-PROFIT.
007600         10  PE-PROFIT-SIGN-CDE            PIC X.
007700         10  PE-PROFIT-ABS                 PIC 9(6)V99.
007800     05  FILLER                            PIC X(06).
