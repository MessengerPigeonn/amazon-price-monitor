000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PRICE-DEAL-ANALYZER.
000300 AUTHOR.         RLH.
000400 INSTALLATION.   DST - RETAIL OPERATIONS SYSTEMS.
000500 DATE-WRITTEN.   03/14/93.
000600 DATE-COMPILED.  06/30/01.
000700 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*************************************************************
000900*                                                             *
001000*  PROGRAM  =  PRICE-DEAL-ANALYZER                            *
001100*                                                             *
001200*  DESCRIPTION =  STATELESS RULE ENGINE.  GIVEN ONE PRODUCT'S  *
001300*  CURRENT OBSERVATION, ITS PREVIOUS ON-FILE PRICE, ITS        *
001400*  HISTORICAL PRICE STATISTICS AND THE RULE PARAMETERS,        *
001500*  EVALUATES THE FIVE DEAL-DETECTION RULES AND RETURNS EVERY   *
001600*  SIGNAL THAT FIRED.  CALLED ONCE PER OBSERVATION BY          *
001700*  PRICE-CHECK-ORCHESTRATOR.  NO FILES ARE OPENED HERE.        *
001800*                                                             *
001900*  AMENDMENT HISTORY                                          *
002000*                                                             *
002100*  DATE     BY    TICKET    DESCRIPTION                       *
002200*  -------- ----- --------- ------------------------------    *
002300*  06/30/01 KDW   PDM-0140  ORIGINAL PROGRAM - SPLIT OUT OF    *
002400*                           PRICE-CHECK-ORCHESTRATOR (WAS      *
002500*                           900+ LINES IN-LINE THERE)          *
002600*  04/02/04 RLH   PDM-0162  2100-SCAN-CLEARANCE-KEYWORDS NOW   *
002700*                           FOLDS TITLE TO UPPER CASE BEFORE   *
002800*                           THE SUBSTRING SCAN (MISSED LOWER-  *
002900*                           CASE TITLES FROM THE NEW SUPPLIER  *
003000*                           FEED)                              *
003100*  09/11/08 MBQ   PDM-0205  ADDED 5000-CHECK-MARGIN-OPPORTUNITY*
003200*                           AND 6000-ESTIMATE-PROFIT (WAS A    *
003300*                           SEPARATE CALL FROM THE ORCHESTRATOR*
003400*                           - FOLDED IN SO THE MARGIN RULE CAN *
003500*                           CALL IT DIRECTLY)                  *
003600*  02/17/16 MBQ   PDM-0261  CLEARANCE KEYWORD TABLE WIDENED TO *
003700*                           OCCURS 4 (ADDED "DISCONTINUED")    *
003800*                                                             *
003900*************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.    IBM-370.
004300 OBJECT-COMPUTER.    IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS WS-NUMERIC-CLASS    IS "0" THRU "9"
004700     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 01  WS-TITLE-UPPER                      PIC X(60).
005100 01  WS-KEYWORD-TRAILING-SPACES          PIC 9(2)       COMP.
005200 01  WS-KEYWORD-LENGTH                   PIC 9(2)       COMP.
005300 01  WS-TITLE-SCAN-POSITION              PIC 9(2)       COMP.
005400 01  WS-TITLE-LAST-START                 PIC 9(2)       COMP.
005500 01  WS-AVERAGE-TBL.
005600     05  WS-AVERAGE-ENTRY OCCURS 3 TIMES
005700                     INDEXED BY WS-AVERAGE-IDX.
005800         10  WS-AVERAGE-VALUE           PIC S9(7)V99.
005900 01  WS-DROP-PCT-WORK                    PIC S9(5)V9    COMP-3.
006000 01  WS-RESALE-PRICE                     PIC S9(7)V99.
006100 01  WS-RESALE-AVAILABLE-SWITCH          PIC X(1)       VALUE 'N'.
006200     88  WS-RESALE-IS-AVAILABLE             VALUE 'Y'.
006210 01  WS-BELOW-AVG-FIRED-SWITCH           PIC X(1)       VALUE 'N'.
006220     88  WS-BELOW-AVG-HAS-FIRED             VALUE 'Y'.
006300 LINKAGE SECTION.
006400 COPY CFGP.TIP07.
006500 01  LK-OBSERVATION-REC.
006600     05  LK-ASIN                        PIC X(20).
006700     05  LK-TITLE                       PIC X(60).
006800     05  LK-BRAND                       PIC X(30).
006900     05  LK-CATEGORY                    PIC X(30).
007000     05  LK-CURRENT-PRICE               PIC S9(7)V99.
007100     05  LK-LIST-PRICE                  PIC S9(7)V99.
007200     05  LK-BUY-BOX-PRICE               PIC S9(7)V99.
007300     05  LK-SAVINGS-PCT                 PIC S9(3)V9.
007400     05  LK-SALES-RANK                  PIC 9(9).
007500     05  LK-AVG-30D                     PIC S9(7)V99.
007600     05  LK-AVG-90D                     PIC S9(7)V99.
007700     05  LK-AVG-180D                    PIC S9(7)V99.
007800     05  LK-ALL-TIME-LOW                PIC S9(7)V99.
007900     05  LK-ALL-TIME-HIGH               PIC S9(7)V99.
008000     05  LK-SOURCE                      PIC X(12).
008100     05  FILLER                         PIC X(08).
008200 01  LK-PREVIOUS-PRICE                  PIC S9(7)V99.
008300 COPY PRDM.TIP09.
008400 COPY SGNL.TIP18.
008500 PROCEDURE DIVISION USING
008600     CFGP-PARAMETER-REC
008700     LK-OBSERVATION-REC
008800     LK-PREVIOUS-PRICE
008900     PRDM-PRODUCT-MASTER-REC
009000     SGNL-SIGNAL-AREA
009100     CFGP-PROFIT-ESTIMATE-REC.
009200*************************************************************
009300*  0000-MAIN-PROCESS - RUN THE FIVE RULES IF A STORABLE        *
009400*  CURRENT PRICE WAS OBSERVED; A MISSING PRICE FIRES NOTHING.  *
009500*************************************************************
009600 0000-MAIN-PROCESS.
009700     MOVE ZERO TO SGNL-SIGNAL-COUNT
009800     IF LK-CURRENT-PRICE > ZERO
010000         PERFORM 1000-CHECK-PRICE-DROP
010100         PERFORM 2000-CHECK-CLEARANCE
010200         IF LK-AVG-30D > ZERO OR LK-AVG-90D > ZERO
010300                 OR LK-AVG-180D > ZERO OR LK-ALL-TIME-LOW > ZERO
010400             PERFORM 3000-CHECK-BELOW-AVERAGE
010500             PERFORM 4000-CHECK-ALL-TIME-LOW
010600         END-IF
010700         PERFORM 5000-CHECK-MARGIN-OPPORTUNITY
010800     END-IF
010900     GOBACK.
011000*************************************************************
011100*  1000-CHECK-PRICE-DROP - RULE 1.                             *
011200*************************************************************
011300 1000-CHECK-PRICE-DROP.
011400     IF LK-PREVIOUS-PRICE > ZERO
011500         COMPUTE WS-DROP-PCT-WORK ROUNDED =
011600             (LK-PREVIOUS-PRICE - LK-CURRENT-PRICE)
011700                 / LK-PREVIOUS-PRICE * 100
011800         IF WS-DROP-PCT-WORK >= CFGP-PRICE-DROP-THRESHOLD-PCT
011900             ADD 1 TO SGNL-SIGNAL-COUNT
012000             MOVE 'PRICE-DROP' TO SGNL-TYPE-CDE (SGNL-SIGNAL-COUNT)
012100             MOVE LK-CURRENT-PRICE
012200                 TO SGNL-TRIGGER-PRICE (SGNL-SIGNAL-COUNT)
012300             MOVE LK-PREVIOUS-PRICE
012400                 TO SGNL-REF-PRICE (SGNL-SIGNAL-COUNT)
012500             MOVE WS-DROP-PCT-WORK
012600                 TO SGNL-DROP-PCT (SGNL-SIGNAL-COUNT)
012700             MOVE ZERO TO SGNL-EST-PROFIT (SGNL-SIGNAL-COUNT)
012800             MOVE ZERO TO SGNL-EST-ROI (SGNL-SIGNAL-COUNT)
012900         END-IF
013000     END-IF.
013100*************************************************************
013200*  2000-CHECK-CLEARANCE - RULE 2.                              *
013300*************************************************************
013400 2000-CHECK-CLEARANCE.
013500     MOVE 'N' TO WS-RESALE-AVAILABLE-SWITCH
013600     PERFORM 2100-SCAN-CLEARANCE-KEYWORDS
013700     IF WS-RESALE-IS-AVAILABLE
013800         OR (LK-SAVINGS-PCT >= CFGP-MIN-SAVINGS-PCT
013900             AND LK-SAVINGS-PCT > ZERO)
014000         ADD 1 TO SGNL-SIGNAL-COUNT
014100         MOVE 'CLEARANCE' TO SGNL-TYPE-CDE (SGNL-SIGNAL-COUNT)
014200         MOVE LK-CURRENT-PRICE
014300             TO SGNL-TRIGGER-PRICE (SGNL-SIGNAL-COUNT)
014400         IF LK-LIST-PRICE > ZERO
014500             MOVE LK-LIST-PRICE
014600                 TO SGNL-REF-PRICE (SGNL-SIGNAL-COUNT)
014700         ELSE
014800             MOVE LK-CURRENT-PRICE
014900                 TO SGNL-REF-PRICE (SGNL-SIGNAL-COUNT)
015000         END-IF
015100         IF LK-SAVINGS-PCT > ZERO
015200             MOVE LK-SAVINGS-PCT
015300                 TO SGNL-DROP-PCT (SGNL-SIGNAL-COUNT)
015400         ELSE
015500             MOVE ZERO TO SGNL-DROP-PCT (SGNL-SIGNAL-COUNT)
015600         END-IF
015700         MOVE ZERO TO SGNL-EST-PROFIT (SGNL-SIGNAL-COUNT)
015800         MOVE ZERO TO SGNL-EST-ROI (SGNL-SIGNAL-COUNT)
015900     END-IF.
016000*************************************************************
016100*  2100-SCAN-CLEARANCE-KEYWORDS - CASE-INSENSITIVE SUBSTRING   *
016200*  SEARCH OF THE TITLE AGAINST CFGP-CLEARANCE-KEYWORD-TBL.     *
016300*  SETS WS-RESALE-AVAILABLE-SWITCH TO 'Y' (RE-USED HERE AS A   *
016400*  FOUND-A-KEYWORD FLAG) ON THE FIRST MATCH.                   *
016500*************************************************************
016600 2100-SCAN-CLEARANCE-KEYWORDS.
016700     MOVE LK-TITLE TO WS-TITLE-UPPER
016800     INSPECT WS-TITLE-UPPER CONVERTING
016900         'abcdefghijklmnopqrstuvwxyz'
017000         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
017100     PERFORM 2150-SCAN-ONE-KEYWORD
017110         THRU 2150-EXIT
017120         VARYING CFGP-KEYWORD-IDX FROM 1 BY 1
017200         UNTIL CFGP-KEYWORD-IDX > CFGP-KEYWORD-TABLE-CT
017210             OR WS-RESALE-IS-AVAILABLE.
019300 2100-EXIT.
019400     EXIT.
019410*************************************************************
019420*  2150-SCAN-ONE-KEYWORD - LENGTH-CHECK ONE CLEARANCE KEYWORD  *
019430*  AND, IF IT HAS ANY NON-SPACE CONTENT, SLIDE IT ACROSS THE   *
019440*  TITLE VIA 2170 BELOW.                                       *
019450*************************************************************
019460 2150-SCAN-ONE-KEYWORD.
019470     MOVE ZERO TO WS-KEYWORD-TRAILING-SPACES
019480     INSPECT CFGP-CLEARANCE-KEYWORD (CFGP-KEYWORD-IDX)
019490         TALLYING WS-KEYWORD-TRAILING-SPACES
019500         FOR TRAILING SPACES
019510     COMPUTE WS-KEYWORD-LENGTH =
019520         12 - WS-KEYWORD-TRAILING-SPACES
019530     IF WS-KEYWORD-LENGTH > ZERO
019540         COMPUTE WS-TITLE-LAST-START = 60 - WS-KEYWORD-LENGTH + 1
019550         PERFORM 2170-TEST-ONE-TITLE-POSITION
019560             THRU 2170-EXIT
019570             VARYING WS-TITLE-SCAN-POSITION FROM 1 BY 1
019580             UNTIL WS-TITLE-SCAN-POSITION > WS-TITLE-LAST-START
019590                 OR WS-RESALE-IS-AVAILABLE
019600     END-IF.
019610 2150-EXIT.
019620     EXIT.
019630*************************************************************
019640*  2170-TEST-ONE-TITLE-POSITION - TEST ONE SLIDING WINDOW OF   *
019650*  THE UPPERCASED TITLE AGAINST THE CURRENT KEYWORD.           *
019660*************************************************************
019670 2170-TEST-ONE-TITLE-POSITION.
019680     IF WS-TITLE-UPPER (WS-TITLE-SCAN-POSITION :
019690             WS-KEYWORD-LENGTH) EQUAL
019700         CFGP-CLEARANCE-KEYWORD (CFGP-KEYWORD-IDX)
019710             (1 : WS-KEYWORD-LENGTH)
019720         SET WS-RESALE-IS-AVAILABLE TO TRUE
019730     END-IF.
019740 2170-EXIT.
019750     EXIT.
019760*************************************************************
019770*  3000-CHECK-BELOW-AVERAGE - RULE 3.  EXAMINES 30/90/180-DAY  *
019780*  AVERAGES IN ORDER; ONLY A FIRING SIGNAL STOPS THE SCAN - AN *
019790*  AVERAGE THAT IS PRESENT BUT UNDER THRESHOLD IS SKIPPED AND  *
019800*  THE NEXT PERIOD IS STILL EXAMINED.                          *
019810*************************************************************
020100 3000-CHECK-BELOW-AVERAGE.
020200     MOVE LK-AVG-30D  TO WS-AVERAGE-VALUE (1)
020300     MOVE LK-AVG-90D  TO WS-AVERAGE-VALUE (2)
020400     MOVE LK-AVG-180D TO WS-AVERAGE-VALUE (3)
020450     MOVE 'N' TO WS-BELOW-AVG-FIRED-SWITCH
020500     PERFORM 3050-CHECK-ONE-AVERAGE
020510         THRU 3050-EXIT
020520         VARYING WS-AVERAGE-IDX FROM 1 BY 1
020600         UNTIL WS-AVERAGE-IDX > 3
020610             OR WS-BELOW-AVG-HAS-FIRED.
022800 3000-EXIT.
022900     EXIT.
022910*************************************************************
022920*  3050-CHECK-ONE-AVERAGE - TEST ONE OF THE THREE AVERAGING   *
022930*  PERIODS; A PERIOD THAT IS PRESENT BUT UNDER THRESHOLD IS   *
022940*  SKIPPED SO THE NEXT PERIOD IS STILL EXAMINED.              *
022950*************************************************************
022960 3050-CHECK-ONE-AVERAGE.
022970     IF WS-AVERAGE-VALUE (WS-AVERAGE-IDX) > ZERO
022980         AND LK-CURRENT-PRICE < WS-AVERAGE-VALUE (WS-AVERAGE-IDX)
022990         COMPUTE WS-DROP-PCT-WORK ROUNDED =
023000             (WS-AVERAGE-VALUE (WS-AVERAGE-IDX) - LK-CURRENT-PRICE)
023010                 / WS-AVERAGE-VALUE (WS-AVERAGE-IDX) * 100
023020         IF WS-DROP-PCT-WORK >= CFGP-PRICE-DROP-THRESHOLD-PCT
023030             ADD 1 TO SGNL-SIGNAL-COUNT
023040             MOVE 'BELOW-AVERAGE'
023050                 TO SGNL-TYPE-CDE (SGNL-SIGNAL-COUNT)
023060             MOVE LK-CURRENT-PRICE
023070                 TO SGNL-TRIGGER-PRICE (SGNL-SIGNAL-COUNT)
023080             MOVE WS-AVERAGE-VALUE (WS-AVERAGE-IDX)
023090                 TO SGNL-REF-PRICE (SGNL-SIGNAL-COUNT)
023100             MOVE WS-DROP-PCT-WORK
023110                 TO SGNL-DROP-PCT (SGNL-SIGNAL-COUNT)
023120             MOVE ZERO TO SGNL-EST-PROFIT (SGNL-SIGNAL-COUNT)
023130             MOVE ZERO TO SGNL-EST-ROI (SGNL-SIGNAL-COUNT)
023140             SET WS-BELOW-AVG-HAS-FIRED TO TRUE
023150         END-IF
023160     END-IF.
023170 3050-EXIT.
023180     EXIT.
023190*************************************************************
023195*  4000-CHECK-ALL-TIME-LOW - RULE 4.                           *
023198*************************************************************
023300 4000-CHECK-ALL-TIME-LOW.
023400     IF LK-ALL-TIME-LOW > ZERO AND LK-CURRENT-PRICE <= LK-ALL-TIME-LOW
023500         ADD 1 TO SGNL-SIGNAL-COUNT
023600         MOVE 'ALL-TIME-LOW' TO SGNL-TYPE-CDE (SGNL-SIGNAL-COUNT)
023700         MOVE LK-CURRENT-PRICE
023800             TO SGNL-TRIGGER-PRICE (SGNL-SIGNAL-COUNT)
023900         MOVE LK-ALL-TIME-LOW
024000             TO SGNL-REF-PRICE (SGNL-SIGNAL-COUNT)
024100         MOVE ZERO TO SGNL-DROP-PCT (SGNL-SIGNAL-COUNT)
024200         MOVE ZERO TO SGNL-EST-PROFIT (SGNL-SIGNAL-COUNT)
024300         MOVE ZERO TO SGNL-EST-ROI (SGNL-SIGNAL-COUNT)
024400     END-IF.
024500*************************************************************
024600*  5000-CHECK-MARGIN-OPPORTUNITY - RULE 5.                     *
024700*************************************************************
024800 5000-CHECK-MARGIN-OPPORTUNITY.
024900     MOVE 'N' TO WS-RESALE-AVAILABLE-SWITCH
025000     MOVE ZERO TO WS-RESALE-PRICE
025100     IF PRDM-PROD-TARGET-BUY-PRICE > ZERO
025200             AND LK-CURRENT-PRICE <= PRDM-PROD-TARGET-BUY-PRICE
025300         IF LK-LIST-PRICE > ZERO
025400             MOVE LK-LIST-PRICE TO WS-RESALE-PRICE
025500             SET WS-RESALE-IS-AVAILABLE TO TRUE
025600         ELSE
025700             IF LK-AVG-90D > ZERO
025800                 MOVE LK-AVG-90D TO WS-RESALE-PRICE
025900                 SET WS-RESALE-IS-AVAILABLE TO TRUE
026000             END-IF
026100         END-IF
026200     END-IF
026300     IF WS-RESALE-IS-AVAILABLE AND WS-RESALE-PRICE > LK-CURRENT-PRICE
026400         PERFORM 6000-ESTIMATE-PROFIT
026500         IF PE-ROI >= CFGP-TARGET-ROI-PCT
026600             ADD 1 TO SGNL-SIGNAL-COUNT
026700             MOVE 'MARGIN-OPPORTUNITY'
026800                 TO SGNL-TYPE-CDE (SGNL-SIGNAL-COUNT)
026900             MOVE LK-CURRENT-PRICE
027000                 TO SGNL-TRIGGER-PRICE (SGNL-SIGNAL-COUNT)
027100             MOVE WS-RESALE-PRICE
027200                 TO SGNL-REF-PRICE (SGNL-SIGNAL-COUNT)
027300             COMPUTE WS-DROP-PCT-WORK ROUNDED =
027400                 (WS-RESALE-PRICE - LK-CURRENT-PRICE)
027500                     / WS-RESALE-PRICE * 100
027600             MOVE WS-DROP-PCT-WORK
027700                 TO SGNL-DROP-PCT (SGNL-SIGNAL-COUNT)
027800             MOVE PE-PROFIT TO SGNL-EST-PROFIT (SGNL-SIGNAL-COUNT)
027900             MOVE PE-ROI TO SGNL-EST-ROI (SGNL-SIGNAL-COUNT)
028000         END-IF
028100     END-IF.
028200*************************************************************
028300*  6000-ESTIMATE-PROFIT - PROFIT ESTIMATION BUSINESS RULE.     *
028400*  SALE PRICE = WS-RESALE-PRICE, COST = LK-CURRENT-PRICE.      *
028500*  FEES ROUNDED TO THE CENT, ROI/MARGIN ROUNDED TO 1 DECIMAL.  *
028600*************************************************************
028700 6000-ESTIMATE-PROFIT.
028800     MOVE WS-RESALE-PRICE TO PE-SALE-PRICE
028900     MOVE LK-CURRENT-PRICE TO PE-COST
029000     COMPUTE PE-REFERRAL-FEE ROUNDED =
029100         PE-SALE-PRICE * CFGP-REFERRAL-FEE-PCT / 100
029200     COMPUTE PE-FBA-FEE ROUNDED =
029300         PE-SALE-PRICE * CFGP-FBA-FEE-PCT / 100
029400     COMPUTE PE-TOTAL-FEES = PE-REFERRAL-FEE + PE-FBA-FEE
029500     COMPUTE PE-PROFIT ROUNDED =
029600         PE-SALE-PRICE - PE-COST - PE-TOTAL-FEES
029700     IF PE-COST > ZERO
029800         COMPUTE PE-ROI ROUNDED = PE-PROFIT / PE-COST * 100
029900     ELSE
030000         MOVE ZERO TO PE-ROI
030100     END-IF
030200     IF PE-SALE-PRICE > ZERO
030300         COMPUTE PE-MARGIN ROUNDED = PE-PROFIT / PE-SALE-PRICE * 100
030400     ELSE
030500         MOVE ZERO TO PE-MARGIN
030600     END-IF.
