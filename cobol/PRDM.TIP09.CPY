000100*************************************************************
000200*                                                             *
000300*  COPY BOOK  =  PRDM.TIP09                                   *
000400*                                                             *
000500*  DESCRIPTION =  PRICE/DEAL MONITOR - PRODUCT MASTER RECORD  *
000600*                                                             *
000700*  ONE RECORD PER MONITORED CATALOG PRODUCT, KEYED BY ASIN.   *
000800*  WRITTEN/REWRITTEN BY PRICE-CHECK-ORCHESTRATOR (UPSERT BY   *
000900*  ASIN) AND READ BY PRICE-EXPORT-SERVICE.                    *
001000*                                                             *
001100*  AMENDMENT HISTORY                                          *
001200*                                                             *
001300*  DATE     BY    TICKET    DESCRIPTION                       *
001400*  -------- ----- --------- ------------------------------    *
001500*  02/11/92 RLH   PDM-0011  ORIGINAL COPY BOOK                 *
001600*  05/03/95 KDW   PDM-0070  ADDED PRDM-PROD-LABEL (USER TAG)   *
001700*  09/28/97 RLH   PDM-0101  ADDED PRDM-PROD-TARGET-BUY-PRICE   *
001800*  08/19/98 SJT   PDM-0117  Y2K - ADDED LAST-MAINT-DTE VIEW,   *
001900*                           4-DIGIT YEAR, REDEFINES FILLER    *
002000*  01/05/99 SJT   PDM-0117  Y2K SIGN-OFF LOGGED                *
002100*  07/14/03 RLH   PDM-0155  ADDED PRDM-PROD-SOURCE             *
002200*  10/02/12 MBQ   PDM-0231  WIDENED PRDM-PROD-TITLE 40 -> 60   *
002300*                           (LONGER CATALOG TITLES TRUNCATING)*
002400*                                                             *
002500*************************************************************
002600 01  PRDM-PRODUCT-MASTER-REC.
002700     05  PRDM-RECORD-CDE                   PIC X(3).
002800         88  PRDM-RECORD-PRODUCT                VALUE 'PRM'.
002900         88  PRDM-RECORD-DELETED                VALUE 'DEL'.
003000     05  PRDM-SEQUENCE-NUMBER               PIC 9(3).
003100     05  PRDM-DETAIL-RECORD-1.
003200         10  PRDM-PROD-ID                  PIC 9(9).
003300         10  PRDM-PROD-ASIN                 PIC X(20).
003400         10  PRDM-PROD-TITLE                PIC X(60).
003500         10  PRDM-PROD-BRAND                PIC X(30).
003600         10  PRDM-PROD-CATEGORY             PIC X(30).
003700         10  PRDM-PROD-LABEL                PIC X(30).
003800         10  PRDM-PROD-TARGET-BUY-PRICE     PIC S9(7)V99.
003900         10  PRDM-PROD-SOURCE               PIC X(10).
004000         10  PRDM-PROD-ACTIVE-CDE           PIC X(1).
004100             88  PRDM-PROD-ACTIVE-YES           VALUE 'Y'.
004200             88  PRDM-PROD-ACTIVE-NO            VALUE 'N'.
004300         10  FILLER                         PIC X(18).
004400     05  PRDM-DETAIL-RECORD-2 REDEFINES PRDM-DETAIL-RECORD-1.
004500         10  FILLER                         PIC X(199).
004600         10  PRDM-LAST-MAINTENANCE-DTE.
004700             15  PRDM-LAST-MAINT-YYYY-DTE.
004800                 20  PRDM-LAST-MAINT-CC-DTE PIC 9(2).
004900                 20  PRDM-LAST-MAINT-YY-DTE PIC 9(2).
005000             15  PRDM-LAST-MAINT-MM-DTE     PIC 9(2).
005100             15  PRDM-LAST-MAINT-DD-DTE     PIC 9(2).
005200         10  FILLER                         PIC X(10).
