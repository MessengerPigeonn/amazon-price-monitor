000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PRICE-HISTORY-STATS.
000300 AUTHOR.         RLH.
000400 INSTALLATION.   DST - RETAIL OPERATIONS SYSTEMS.
000500 DATE-WRITTEN.   07/22/91.
000600 DATE-COMPILED.  07/22/91.
000700 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*************************************************************
000900*                                                             *
001000*  PROGRAM  =  PRICE-HISTORY-STATS                            *
001100*                                                             *
001200*  DESCRIPTION =  GIVEN UP TO THE MOST RECENT 100 PRICED       *
001300*  PRICE-HISTORY OBSERVATIONS FOR ONE PRODUCT (COLLECTED AND   *
001400*  PASSED IN BY THE CALLING PROGRAM - THIS PROGRAM OWNS NO     *
001500*  FILES OF ITS OWN), COMPUTES THE MINIMUM, MAXIMUM AND        *
001600*  AVERAGE PRICE AND THE RECORD COUNT ACTUALLY USED.  IF THE   *
001700*  CALLER PASSES A ZERO COUNT (NO PRICED HISTORY ON FILE) NO   *
001800*  STATISTICS ARE COMPUTED.                                   *
001900*                                                             *
002000*  AMENDMENT HISTORY                                          *
002100*                                                             *
002200*  DATE     BY    TICKET    DESCRIPTION                       *
002300*  -------- ----- --------- ------------------------------    *
002400*  07/22/91 RLH   PDM-0014  ORIGINAL PROGRAM                   *
002500*  08/19/98 SJT   PDM-0117  Y2K - NO DATE FIELDS HANDLED HERE, *
002600*                           REVIEWED, NO CHANGE REQUIRED      *
002700*  01/05/99 SJT   PDM-0117  Y2K SIGN-OFF LOGGED                *
002800*  10/02/12 MBQ   PDM-0231  RAISED THE PRICE TABLE FROM OCCURS *
002900*                           50 TO OCCURS 100 PER THE REVISED   *
003000*                           HISTORY-STATISTICS LIMIT           *
003100*                                                             *
003200*************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.    IBM-370.
003600 OBJECT-COMPUTER.    IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS WS-NUMERIC-CLASS    IS "0" THRU "9"
004000     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  WS-RUNNING-MIN                     PIC S9(7)V99.
004400 01  WS-RUNNING-MAX                     PIC S9(7)V99.
004500 01  WS-RUNNING-SUM                     PIC S9(9)V99.
004600 01  WS-RUNNING-TOTALS REDEFINES WS-RUNNING-SUM.
004700*        SIGN/ABSOLUTE-VALUE VIEW OF THE RUNNING SUM, USED BY   *
004800*        9000-NEGATIVE-SUM-CHECK IF A BAD HISTORY RECORD EVER   *
004900*        DRIVES THE ACCUMULATOR NEGATIVE.                      *
005000     05  WS-RUNNING-SUM-SIGN-CDE        PIC X.
005100     05  WS-RUNNING-SUM-ABS             PIC 9(8)V99.
005200 LINKAGE SECTION.
005300 01  LK-ASIN                            PIC X(20).
005400 01  LK-PRICE-TBL.
005500     05  LK-PRICE-ENTRY OCCURS 100 TIMES
005600                     INDEXED BY LK-PRICE-IDX.
005700         10  LK-PRICE-VALUE             PIC S9(7)V99.
005800 01  LK-PRICE-TBL-RAW REDEFINES LK-PRICE-TBL.
005900*        RAW-TEXT VIEW OF THE PASSED-IN PRICE TABLE, USED ONLY  *
006000*        WHEN DUMPING THE LINKAGE AREA FOR PROBLEM RESEARCH.   *
006100     05  FILLER                         PIC X(900).
006200 01  LK-PRICE-COUNT                     PIC 9(3)       COMP.
006300 01  LK-STATS-RESULT-REC.
006400     05  LK-STATS-FOUND-FLAG            PIC X(1).
006500         88  LK-STATS-WERE-FOUND            VALUE 'Y'.
006600         88  LK-STATS-WERE-NOT-FOUND        VALUE 'N'.
006700     05  LK-MIN-PRICE                   PIC S9(7)V99.
006800     05  LK-MAX-PRICE                   PIC S9(7)V99.
006900     05  LK-AVG-PRICE                   PIC S9(7)V99.
007000     05  LK-RECORD-COUNT                PIC 9(3)       COMP.
007100 01  LK-STATS-RESULT-VIEW-2 REDEFINES LK-STATS-RESULT-REC.
007200*        SPREAD/RANGE VIEW - NOT CURRENTLY CONSUMED BY ANY      *
007300*        CALLER, CARRIED FOR THE VARIANCE ENHANCEMENT DISCUSSED *
007400*        ON PDM-0231 BUT NEVER FUNDED.                          *
007500     05  FILLER                         PIC X(8).
007600     05  LK-RANGE-PRICE                 PIC S9(7)V99.
007700     05  FILLER                         PIC X(13).
007800 PROCEDURE DIVISION USING
007900     LK-ASIN
008000     LK-PRICE-TBL
008100     LK-PRICE-COUNT
008200     LK-STATS-RESULT-REC.
008300*************************************************************
008400*  0000-MAIN-PROCESS                                          *
008500*************************************************************
008600 0000-MAIN-PROCESS.
008700     IF LK-PRICE-COUNT > ZERO
008800         PERFORM 1000-SCAN-PRICE-HISTORY
008900             THRU 1000-EXIT
009000         PERFORM 2000-COMPUTE-AVERAGE
009100         SET LK-STATS-WERE-FOUND TO TRUE
009200         MOVE WS-RUNNING-MIN TO LK-MIN-PRICE
009300         MOVE WS-RUNNING-MAX TO LK-MAX-PRICE
009400         MOVE LK-PRICE-COUNT TO LK-RECORD-COUNT
009500     ELSE
009600         SET LK-STATS-WERE-NOT-FOUND TO TRUE
009700         MOVE ZERO TO LK-MIN-PRICE
009800         MOVE ZERO TO LK-MAX-PRICE
009900         MOVE ZERO TO LK-AVG-PRICE
010000         MOVE ZERO TO LK-RECORD-COUNT
010100     END-IF
010200     GOBACK.
010300*************************************************************
010400*  1000-SCAN-PRICE-HISTORY - MIN/MAX/SUM OVER THE PASSED-IN    *
010500*  TABLE, WHICH THE CALLER HAS ALREADY LIMITED TO THE MOST     *
010600*  RECENT 100 PRICED OBSERVATIONS FOR THE PRODUCT.             *
010700*************************************************************
010800 1000-SCAN-PRICE-HISTORY.
010900     MOVE LK-PRICE-VALUE (1) TO WS-RUNNING-MIN
011000     MOVE LK-PRICE-VALUE (1) TO WS-RUNNING-MAX
011100     MOVE ZERO TO WS-RUNNING-SUM
011200     PERFORM 1050-SCAN-ONE-ENTRY
011300             THRU 1050-EXIT
011400             VARYING LK-PRICE-IDX FROM 1 BY 1
011500             UNTIL LK-PRICE-IDX > LK-PRICE-COUNT.
011600 1000-EXIT.
011700     EXIT.
011800*************************************************************
011900*  1050-SCAN-ONE-ENTRY - TEST ONE TABLE SLOT AGAINST THE       *
012000*  RUNNING MIN/MAX AND FOLD IT INTO THE RUNNING SUM.           *
012100*************************************************************
012200 1050-SCAN-ONE-ENTRY.
012300     IF LK-PRICE-VALUE (LK-PRICE-IDX) < WS-RUNNING-MIN
012400         MOVE LK-PRICE-VALUE (LK-PRICE-IDX) TO WS-RUNNING-MIN
012500     END-IF
012600     IF LK-PRICE-VALUE (LK-PRICE-IDX) > WS-RUNNING-MAX
012700         MOVE LK-PRICE-VALUE (LK-PRICE-IDX) TO WS-RUNNING-MAX
012800     END-IF
012900     ADD LK-PRICE-VALUE (LK-PRICE-IDX) TO WS-RUNNING-SUM.
013000 1050-EXIT.
013100     EXIT.
013200*************************************************************
013300*  2000-COMPUTE-AVERAGE - SUM / COUNT, ROUNDED TO THE CENT.    *
013400*************************************************************
013500 2000-COMPUTE-AVERAGE.
013600     COMPUTE LK-AVG-PRICE ROUNDED =
013700         WS-RUNNING-SUM / LK-PRICE-COUNT.
