000100*************************************************************
000200*                                                             *
000300*  COPY BOOK  =  PRCH.TIP14                                   *
000400*                                                             *
000500*  DESCRIPTION =  PRICE/DEAL MONITOR - PRICE-RECORD            *
000600*                 (ONE OBSERVATION PER ASIN PER CHECK CYCLE)  *
000700*                                                             *
000800*  APPENDED (NEVER REWRITTEN) BY PRICE-CHECK-ORCHESTRATOR     *
000900*  EVERY CYCLE A STORABLE CURRENT PRICE IS PRESENT.  "LATEST  *
001000*  PER ASIN" = LAST PRCH RECORD ON FILE FOR THAT ASIN.        *
001100*                                                             *
001200*  AMENDMENT HISTORY                                          *
001300*                                                             *
001400*  DATE     BY    TICKET    DESCRIPTION                       *
001500*  -------- ----- --------- ------------------------------    *
001600*  02/11/92 RLH   PDM-0011  ORIGINAL COPY BOOK                 *
001700*  06/19/95 KDW   PDM-0072  ADDED PR-AVG-30D/90D/180D          *
001800*  11/14/96 RLH   PDM-0098  ADDED PR-ALL-TIME-LOW/HIGH         *
001900*  08/19/98 SJT   PDM-0117  Y2K - PR-CHECKED-AT CARRIES A      *
002000*                           4-DIGIT YEAR, ADDED DETAIL-RECORD-2*
002100*                           DATE/TIME BREAKOUT VIEW            *
002200*  01/05/99 SJT   PDM-0117  Y2K SIGN-OFF LOGGED                *
002300*  07/14/03 RLH   PDM-0155  ADDED PR-SOURCE                    *
002400*  05/02/09 MBQ   PDM-0214  ADDED PR-SALES-RANK                *
002500*                                                             *
002600*************************************************************
002700 01  PRCH-PRICE-RECORD-REC.
002800     05  PRCH-RECORD-CDE                   PIC X(3).
002900         88  PRCH-RECORD-OBSERVATION            VALUE 'OBS'.
003000     05  PRCH-SEQUENCE-NUMBER               PIC 9(3).
003100     05  PRCH-DETAIL-RECORD-1.
003200         10  PR-ID                          PIC 9(9).
003300         10  PR-ASIN                        PIC X(20).
003400         10  PR-CHECKED-AT                  PIC X(19).
003500         10  PR-CURRENT-PRICE               PIC S9(7)V99.
003600         10  PR-LIST-PRICE                  PIC S9(7)V99.
003700         10  PR-BUY-BOX-PRICE                PIC S9(7)V99.
003800         10  PR-SAVINGS-PCT                 PIC S9(3)V9.
003900         10  PR-SALES-RANK                  PIC 9(9).
004000         10  PR-AVG-30D                     PIC S9(7)V99.
004100         10  PR-AVG-90D                     PIC S9(7)V99.
004200         10  PR-AVG-180D                    PIC S9(7)V99.
004300         10  PR-ALL-TIME-LOW                PIC S9(7)V99.
004400         10  PR-ALL-TIME-HIGH               PIC S9(7)V99.
004500         10  PR-SOURCE                      PIC X(12).
004600         10  FILLER                         PIC X(08).
004700     05  PRCH-DETAIL-RECORD-2 REDEFINES PRCH-DETAIL-RECORD-1.
004800         10  FILLER                         PIC X(32).
004900         10  PR-CHECKED-AT-PARTS.
005000             15  PR-CHECKED-YYYY-DTE.
005100                 20  PR-CHECKED-CC-DTE      PIC 9(2).
005200                 20  PR-CHECKED-YY-DTE      PIC 9(2).
005300             15  PR-CHECKED-MM-DTE          PIC 9(2).
005400             15  PR-CHECKED-DD-DTE          PIC 9(2).
005500             15  PR-CHECKED-HH-TME          PIC 9(2).
005600             15  PR-CHECKED-MN-TME          PIC 9(2).
005700             15  PR-CHECKED-SS-TME          PIC 9(2).
005800         10  FILLER                         PIC X(74).
